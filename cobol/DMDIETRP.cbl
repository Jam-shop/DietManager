000100*=================================================================
000200       IDENTIFICATION DIVISION.
000300*=================================================================
000400       PROGRAM-ID.    DMDIETRP.
000500       AUTHOR.        R TANAKA.
000600       INSTALLATION.  DIET MANAGER SYSTEMS GROUP.
000700       DATE-WRITTEN.  02/10/1988.
000800       DATE-COMPILED.
000900       SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*****************************************************************
001100*                                                                *
001200*A    ABSTRACT..                                                 *
001300*  STEP 3 (FINAL) OF THE DIET MANAGER BATCH STREAM.  PRINTS THE  *
001400*  THREE-SECTION CALORIE REPORT FOR THE PARM-SUPPLIED REPORT     *
001500*  DATE -- SECTION 1 IS THE DAILY LOG DETAIL, SECTION 2 IS THE   *
001600*  MEAL-TYPE BREAKDOWN FOR THAT DATE, SECTION 3 IS THE SEVEN-DAY *
001700*  WEEKLY SUMMARY ENDING ON THE REPORT DATE.  NO CLOCK IS READ - *
001800*  THE REPORT DATE COMES IN ON THE EXEC PARM.                    *
001900*                                                                *
002000*J    JCL..                                                      *
002100*                                                                *
002200* //DMDIETRP EXEC PGM=DMDIETRP,PARM='20260809'                  *
002300* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                *
002400* //SYSOUT   DD SYSOUT=*                                         *
002500* //FOODEXT  DD DISP=SHR,DSN=T54.T9511F.DMFDCALC.OUTPUT.DATA     *
002600* //FOODLOG  DD DISP=SHR,DSN=P54.DM.FOOD.LOG                     *
002700* //USRPROF  DD DISP=SHR,DSN=P54.DM.USER.PROFILE                 *
002800* //DAILYSUM DD DISP=SHR,DSN=T54.T9511F.DMFDACCT.OUTPUT.DATA     *
002900* //RPTOUT   DD SYSOUT=*                                         *
003000* //SYSIPT   DD DUMMY                                            *
003100* //*                                                            *
003200*                                                                *
003300*P    ENTRY PARAMETERS..                                         *
003400*     PARM = REPORT DATE, PIC 9(8) CCYYMMDD, RIGHT-ADJUSTED IN   *
003500*     THE FIRST 8 BYTES OF THE PARM STRING.                      *
003600*                                                                *
003700*E    ERRORS DETECTED BY THIS ELEMENT..                          *
003800*     I/O ERROR ON FILES.  A NON-NUMERIC PARM ABENDS THE STEP.   *
003900*                                                                *
004000*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
004100*                                                                *
004200*     DMFOODSV ---- FOOD CATALOG TABLE SERVICE                   *
004300*     DMCALENG ---- CALORIE-NEEDS ENGINE                         *
004400*                                                                *
004500*U    USER CONSTANTS AND TABLES REFERENCED..                     *
004600*     WS-MEAL-TABLE, WS-DAYS-IN-MONTH (BELOW).                   *
004700*                                                                *
004800*-----------------------------------------------------------------
004900*                     C H A N G E   L O G                        *
005000*-----------------------------------------------------------------
005100* DATE       BY   REQUEST    DESCRIPTION                         *
005200*-----------------------------------------------------------------
005300* 02/10/88   RT   DM-0010    ORIGINAL CODING - SECTION 1 (LOG    *
005400*                            DETAIL) AND SECTION 2 (MEAL         *
005500*                            BREAKDOWN) ONLY.                    *
005600* 04/11/88   RT   DM-0017    ADDED SECTION 3 (WEEKLY SUMMARY),   *
005700*                            SUBTRACT-ONE-DAY CALENDAR ROUTINE.  *
005800* 09/29/88   RT   DM-0023    LEAP YEAR TEST ADDED TO SUBTRACT-   *
005900*                            ONE-DAY -- PRIOR VERSION SKIPPED    *
006000*                            FEB 29 ON A DECEMBER-1 REPORT DATE. *
006100* 07/19/90   RT   DM-0040    MEAL-TYPE COMPARE FOLDED TO UPPER   *
006200*                            CASE -- LOG ENTRIES ARRIVE MIXED    *
006300*                            CASE FROM THE FRONT END.            *
006400* 06/14/95   LMP  DM-0063    ZERO-CALORIE MEAL ROWS SUPPRESSED   *
006500*                            ON SECTION 2 PER USER REQUEST.      *
006600* 01/05/99   LMP  DM-0072    Y2K -- REPORT DATE PARM IS AND      *
006700*                            ALWAYS WAS A FULL 4-DIGIT-YEAR      *
006800*                            PIC 9(8).  SUBTRACT-ONE-DAY'S       *
006900*                            CENTURY FIELD WAS ALREADY UNWINDOWED*
007000*                            REVIEWED AND SIGNED OFF FOR 2000.   *
007100* 03/11/04   JKW  DM-0095    WEEKLY SUMMARY NOW REREADS DAILYSUM *
007200*                            FOR EACH OF THE SEVEN DATES RATHER  *
007300*                            THAN ASSUMING SORT ORDER -- A GAP   *
007400*                            DAY WAS PRINTING THE WRONG TOTAL.   *
007410* 08/22/07   JKW  DM-0103    SECTION 1 NOW CALLS DMCALENG AND    *
007420*                            PRINTS TARGET CALORIES AND          *
007430*                            REMAINING CALORIES UNDER THE TOTAL  *
007440*                            LINE -- THESE TWO FOOTER LINES WERE *
007450*                            MISSING SINCE ORIGINAL CODING.      *
007460* 09/21/07   JKW  DM-0107    DROPPED MISC-CONSTANTS (CONSTANT-89,*
007470*                            WS-HEX-VALUES/WS-HEX-TABLE) FROM    *
007480*                            READ-ONLY-WORK-AREA -- LEFTOVER     *
007490*                            EBCDIC BYTE-SCRATCH COPIED IN AT    *
007495*                            ORIGINAL CODING, NEVER REFERENCED   *
007497*                            BY ANY PARAGRAPH IN THIS PROGRAM.   *
007500*****************************************************************
007600       ENVIRONMENT DIVISION.
007700       CONFIGURATION SECTION.
007800       SPECIAL-NAMES.
007900           C01 IS TOP-OF-FORM
008000           UPSI-0 IS DMRP-DEBUG-SWITCH
008100               ON STATUS IS DMRP-DEBUG-ON
008200               OFF STATUS IS DMRP-DEBUG-OFF.
008300       INPUT-OUTPUT SECTION.
008400       FILE-CONTROL.
008500           SELECT FOOD-EXTRACT-FILE  ASSIGN TO FOODEXT
008600               FILE STATUS IS WS-FE-FILE-STATUS.
008700           SELECT FOOD-LOG-FILE      ASSIGN TO FOODLOG
008800               FILE STATUS IS WS-FL-FILE-STATUS.
008900           SELECT USER-PROFILE-FILE  ASSIGN TO USRPROF
009000               FILE STATUS IS WS-UP-FILE-STATUS.
009100           SELECT DAILY-SUMMARY-FILE ASSIGN TO DAILYSUM
009200               FILE STATUS IS WS-DS-FILE-STATUS.
009300           SELECT REPORT-FILE        ASSIGN TO RPTOUT.
009400       DATA DIVISION.
009500       FILE SECTION.
009600       FD  FOOD-EXTRACT-FILE
009700           RECORDING MODE IS F
009800           BLOCK CONTAINS 0 RECORDS.
009900       01  FOOD-EXTRACT-FILE-REC       PIC X(48).
010000       FD  FOOD-LOG-FILE
010100           RECORDING MODE IS F
010200           BLOCK CONTAINS 0 RECORDS.
010300       01  FOOD-LOG-FILE-REC           PIC X(43).
010400       FD  USER-PROFILE-FILE
010500           RECORDING MODE IS F
010600           BLOCK CONTAINS 0 RECORDS.
010700       01  USER-PROFILE-FILE-REC       PIC X(35).
010800       FD  DAILY-SUMMARY-FILE
010900           RECORDING MODE IS F
011000           BLOCK CONTAINS 0 RECORDS.
011100       01  DAILY-SUMMARY-FILE-REC      PIC X(35).
011200       FD  REPORT-FILE
011300           RECORDING MODE IS F
011400           BLOCK CONTAINS 0 RECORDS.
011500       01  REPORT-REC                  PIC X(132).
011600       EJECT
011700*****************************************************************
011800*    DATA AREAS                                                  *
011900*****************************************************************
012000       WORKING-STORAGE SECTION.
012100       01  FILLER                      PIC X(32)
012200           VALUE 'DMDIETRP WORKING STORAGE BEGINS'.
012300*-----------------------------------------------------------------
012400*    READ ONLY CONSTANTS
012500*-----------------------------------------------------------------
012600       01  READ-ONLY-WORK-AREA.
013900           05  BINARY1              COMP PIC S9(04) VALUE +1.
014000* SWITCHES AREA
014100           05  EXTRACT-EOF-IND      PIC X(01).
014200               88  EXTRACT-EOF          VALUE 'Y'.
014300           05  LOG-EOF-IND          PIC X(01).
014400               88  LOG-EOF              VALUE 'Y'.
014500           05  SUMMARY-FOUND-IND    PIC X(01).
014600               88  SUMMARY-FOUND        VALUE 'Y'.
014700               88  SUMMARY-NOT-FOUND    VALUE 'N'.
014800       01  VARIABLE-WORK-AREA.
014900           05  WS-FE-FILE-STATUS    PIC X(02).
015000               88  FE-STATUS-OK         VALUE '00'.
015100               88  FE-STATUS-EOF        VALUE '10'.
015200           05  WS-FL-FILE-STATUS    PIC X(02).
015300               88  FL-STATUS-OK         VALUE '00'.
015400               88  FL-STATUS-EOF        VALUE '10'.
015500           05  WS-UP-FILE-STATUS    PIC X(02).
015600               88  UP-STATUS-OK         VALUE '00'.
015700           05  WS-DS-FILE-STATUS    PIC X(02).
015800               88  DS-STATUS-OK         VALUE '00'.
015900               88  DS-STATUS-EOF        VALUE '10'.
016000           05  WS-LOG-ENTRY-CNT     PIC 9(9) COMP-3 VALUE ZERO.
016100           05  WS-SEC1-TOTAL        PIC S9(7)V99 VALUE ZERO.
016150           05  WS-ENTRY-CALORIES    PIC S9(7)V99 VALUE ZERO.
016170           05  WS-DAILY-TARGET      PIC S9(7)V99 VALUE ZERO.
016180           05  WS-REMAINING-CALS    PIC S9(7)V99 VALUE ZERO.
016200           05  WS-WEEK-SUB          PIC S9(4) COMP.
016300           05  WS-MEAL-SUB          PIC S9(4) COMP.
016400           05  WS-COMPARE-UPPER-1   PIC X(10).
016410       01  WS-XLATE-TABLE.
016420           05  FILLER  PIC X(26)
016430               VALUE 'abcdefghijklmnopqrstuvwxyz'.
016440       01  WS-XLATE-UPPER.
016450           05  FILLER  PIC X(26)
016460               VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
016600       01  WS-REPORT-DATE           PIC 9(08) VALUE ZERO.
016700       01  FILLER REDEFINES WS-REPORT-DATE.
016800           05  WS-RPT-CC            PIC 9(02).
016900           05  WS-RPT-YY            PIC 9(02).
017000           05  WS-RPT-MM            PIC 9(02).
017100           05  WS-RPT-DD            PIC 9(02).
017200       01  WS-WORK-DATE             PIC 9(08) VALUE ZERO.
017300       01  FILLER REDEFINES WS-WORK-DATE.
017400           05  WS-WRK-CC            PIC 9(02).
017500           05  WS-WRK-YY            PIC 9(02).
017600           05  WS-WRK-MM            PIC 9(02).
017700           05  WS-WRK-DD            PIC 9(02).
017800       01  WS-YMD-DISPLAY.
017900           05  WS-YMD-CCYY          PIC 9(04).
018000           05  FILLER               PIC X(01) VALUE '-'.
018100           05  WS-YMD-MM            PIC 9(02).
018200           05  FILLER               PIC X(01) VALUE '-'.
018300           05  WS-YMD-DD            PIC 9(02).
018400       01  WS-DAYS-IN-MONTH.
018500           05  FILLER  PIC 9(02) VALUE 31.
018600           05  FILLER  PIC 9(02) VALUE 28.
018700           05  FILLER  PIC 9(02) VALUE 31.
018800           05  FILLER  PIC 9(02) VALUE 30.
018900           05  FILLER  PIC 9(02) VALUE 31.
019000           05  FILLER  PIC 9(02) VALUE 30.
019100           05  FILLER  PIC 9(02) VALUE 31.
019200           05  FILLER  PIC 9(02) VALUE 31.
019300           05  FILLER  PIC 9(02) VALUE 30.
019400           05  FILLER  PIC 9(02) VALUE 31.
019500           05  FILLER  PIC 9(02) VALUE 30.
019600           05  FILLER  PIC 9(02) VALUE 31.
019700       01  FILLER REDEFINES WS-DAYS-IN-MONTH.
019800           05  WS-MONTH-DAYS  PIC 9(02) OCCURS 12 TIMES.
019900       01  WS-WEEK-TABLE.
020000           05  WS-WEEK-ENTRY OCCURS 7 TIMES INDEXED BY WS-WEEK-NX.
020100               10  WW-DATE          PIC 9(08).
020200               10  WW-CONSUMED      PIC S9(7)V99.
020300               10  WW-TARGET        PIC S9(7)V99.
020400               10  WW-DIFFERENCE    PIC S9(7)V99.
020500       01  WS-MEAL-TOTALS-TABLE.
020600           05  WS-MEAL-ACCUM-ENTRY OCCURS 5 TIMES
020700                                   INDEXED BY WS-MEAL-ACCUM-NX.
020800               10  WMA-MEAL-TYPE    PIC X(10).
020900               10  WMA-CALORIES     PIC S9(7)V99.
021000       EJECT
021100*-----------------------------------------------------------------
021200*    FIVE KNOWN MEAL TYPES, FIXED PRINT ORDER
021300*-----------------------------------------------------------------
021400       01  WS-MEAL-TABLE.
021500           05  FILLER  PIC X(10) VALUE 'BREAKFAST '.
021600           05  FILLER  PIC X(10) VALUE 'LUNCH     '.
021700           05  FILLER  PIC X(10) VALUE 'DINNER    '.
021800           05  FILLER  PIC X(10) VALUE 'SNACK     '.
021900           05  FILLER  PIC X(10) VALUE 'OTHER     '.
022000       01  FILLER REDEFINES WS-MEAL-TABLE.
022100           05  WS-MEAL-ENTRY  PIC X(10) OCCURS 5 TIMES
022200                                       INDEXED BY WS-MEAL-NX.
022300*-----------------------------------------------------------------
022400*    DMFOODSV / DMCALENG INTERFACE AREAS
022500*-----------------------------------------------------------------
022600       01  DMRP-PARM-AREA.
022700           05  DMRP-REQUEST-CODE    PIC X(01).
022800               88  DMRP-LOOKUP-BY-ID       VALUE '4'.
022900           05  DMRP-RETURN-CODE     PIC X(01).
023000               88  DMRP-OK                 VALUE '0'.
023100               88  DMRP-NOT-FOUND          VALUE '4'.
023200           05  DMRP-KEY-FOOD-ID     PIC X(08).
023300           05  DMRP-KEY-FOOD-NAME   PIC X(30).
023400           05  DMRP-KEY-KEYWORD-CNT PIC 9(02).
023500           05  DMRP-KEY-KEYWORD-TAB PIC X(12) OCCURS 5 TIMES.
023600           05  DMRP-RETURN-CALORIES PIC S9(5)V99.
023700           05  DMRP-ENUM-POSITION   PIC S9(4) COMP VALUE ZERO.
023750           05  FILLER               PIC X(01).
023800       COPY DMFOODMR.
023900       COPY DMFDCOMP.
024000       COPY DMFDLOG.
024100       COPY DMUSRPRO.
024200       COPY DMSUMOUT.
024300       COPY DMRPTLIN.
024400       01  FILLER                      PIC X(32)
024500           VALUE 'DMDIETRP WORKING STORAGE ENDS  '.
024600       LINKAGE SECTION.
024700       01  DMRP-PARM-STRING            PIC X(08).
024800       EJECT
024900*=================================================================
025000       PROCEDURE DIVISION USING DMRP-PARM-STRING.
025100*****************************************************************
025200*                        MAINLINE LOGIC                          *
025300*****************************************************************
025400       1-CONTROL-PROCESS.
025500           PERFORM 1-INITIALIZATION
025600               THRU 199-INITIALIZATION-EXIT.
025700           PERFORM 11-OPEN-FILES
025800               THRU 1199-OPEN-FILES-EXIT.
025900           PERFORM 40-DAILY-LOG-REPORT
026000               THRU 4099-DAILY-LOG-REPORT-EXIT.
026100           PERFORM 50-MEAL-BREAKDOWN-REPORT
026200               THRU 5099-MEAL-BREAKDOWN-REPORT-EXIT.
026300           PERFORM 60-WEEKLY-SUMMARY-REPORT
026400               THRU 6099-WEEKLY-SUMMARY-REPORT-EXIT.
026500           PERFORM EOJ9-CLOSE-FILES
026600               THRU EOJ9999-EXIT.
026700           GOBACK.
026800       EJECT
026900*****************************************************************
027000*                         INITIALIZATION                        *
027100*****************************************************************
027200       1-INITIALIZATION.
027300           MOVE SPACE TO EXTRACT-EOF-IND LOG-EOF-IND.
027400           MOVE DMRP-PARM-STRING TO WS-REPORT-DATE.
027500           IF WS-REPORT-DATE NOT NUMERIC
027600               DISPLAY 'PARM REPORT DATE NOT NUMERIC'
027700               GO TO EOJ99-ABEND
027800           END-IF.
027900           MOVE ZERO TO WS-LOG-ENTRY-CNT.
028000       199-INITIALIZATION-EXIT.
028100           EXIT.
028200       EJECT
028300*****************************************************************
028400*                         OPEN ALL FILES                        *
028500*****************************************************************
028600       11-OPEN-FILES.
028700           OPEN INPUT FOOD-EXTRACT-FILE.
028800           IF NOT FE-STATUS-OK
028900               DISPLAY 'OPEN FOODEXT FAILED'
029000               GO TO EOJ99-ABEND
029100           END-IF.
029200           PERFORM 12-LOAD-FOOD-EXTRACT
029300               THRU 1299-LOAD-FOOD-EXTRACT-EXIT
029400               UNTIL EXTRACT-EOF.
029500           CLOSE FOOD-EXTRACT-FILE.
029600           OPEN INPUT USER-PROFILE-FILE.
029700           IF NOT UP-STATUS-OK
029800               DISPLAY 'OPEN USRPROF FAILED'
029900               GO TO EOJ99-ABEND
030000           END-IF.
030100           READ USER-PROFILE-FILE INTO USER-PROFILE-RECORD.
030200           IF NOT UP-STATUS-OK
030300               DISPLAY 'READ USRPROF FAILED'
030400               GO TO EOJ99-ABEND
030500           END-IF.
030600           CLOSE USER-PROFILE-FILE.
030650           CALL 'DMCALENG' USING USER-PROFILE-RECORD
030660               WS-DAILY-TARGET.
030700           OPEN OUTPUT REPORT-FILE.
030800       1199-OPEN-FILES-EXIT.
030900           EXIT.
031000       EJECT
031100*****************************************************************
031200*   LOAD THE RESOLVED FOOD EXTRACT INTO DMFOODSV'S TABLE         *
031300*****************************************************************
031400       12-LOAD-FOOD-EXTRACT.
031500           READ FOOD-EXTRACT-FILE INTO RESOLVED-FOOD-RECORD.
031600           IF FE-STATUS-EOF
031700               SET EXTRACT-EOF TO TRUE
031800               GO TO 1299-LOAD-FOOD-EXTRACT-EXIT
031900           END-IF.
032000           IF NOT FE-STATUS-OK
032100               DISPLAY 'READ FOODEXT FAILED'
032200               GO TO EOJ99-ABEND
032300           END-IF.
032400           MOVE RF-FOOD-ID       TO FM-FOOD-ID.
032500           MOVE RF-FOOD-NAME     TO FM-FOOD-NAME.
032600           MOVE RF-FOOD-TYPE     TO FM-FOOD-TYPE.
032700           MOVE RF-RESOLVED-CALS TO FM-CALS-PER-SERVING.
032800           MOVE ZERO TO FM-KEYWORD-COUNT.
032900           MOVE SPACE TO FM-KEYWORD-TABLE.
033000           SET DMRP-REQUEST-CODE TO '1'.
033100           CALL 'DMFOODSV' USING DMRP-PARM-AREA FOOD-MASTER-RECORD
033200                                  FOOD-COMPONENT-RECORD.
033300       1299-LOAD-FOOD-EXTRACT-EXIT.
033400           EXIT.
033500       EJECT
033600*****************************************************************
033700*   SECTION 1 - DAILY LOG DETAIL FOR THE REPORT DATE             *
033800*****************************************************************
033900       40-DAILY-LOG-REPORT.
034000           MOVE ZERO TO WS-SEC1-TOTAL.
034100           PERFORM 45-INIT-ONE-MEAL-TOTAL
034200               THRU 4599-INIT-ONE-MEAL-TOTAL-EXIT
034300               VARYING WS-MEAL-ACCUM-NX FROM 1 BY 1
034400               UNTIL WS-MEAL-ACCUM-NX > 5.
034500           MOVE SPACE TO WS-SECTION-BANNER.
034600           MOVE 'SECTION 1 - DAILY LOG DETAIL' TO SB-TITLE.
034700           WRITE REPORT-REC FROM WS-SECTION-BANNER.
034800           MOVE SPACE TO WS-SEC1-HEADING.
034900           MOVE 'ENTRY-ID' TO H1-ENTRY-ID.
035000           MOVE 'TIME '    TO H1-TIME.
035100           MOVE 'MEAL TYPE ' TO H1-MEAL-TYPE.
035200           MOVE 'FOOD NAME                     ' TO H1-FOOD-NAME.
035300           MOVE 'SERVNGS' TO H1-SERVINGS.
035400           MOVE 'CALORIES  ' TO H1-CALORIES.
035500           WRITE REPORT-REC FROM WS-SEC1-HEADING.
035600           OPEN INPUT FOOD-LOG-FILE.
035700           IF NOT FL-STATUS-OK
035800               DISPLAY 'OPEN FOODLOG FAILED'
035900               GO TO EOJ99-ABEND
036000           END-IF.
036100           PERFORM 41-READ-NEXT-LOG-ENTRY
036200               THRU 4199-READ-NEXT-LOG-ENTRY-EXIT.
036300           PERFORM 42-PROCESS-ONE-LOG-ENTRY
036400               THRU 4299-PROCESS-ONE-LOG-ENTRY-EXIT
036500               UNTIL LOG-EOF.
036600           CLOSE FOOD-LOG-FILE.
036700           MOVE SPACE TO WS-SEC1-TOTAL-LINE.
036800           MOVE 'TOTAL CALORIES' TO T1-LABEL.
036900           MOVE WS-SEC1-TOTAL TO T1-VALUE.
036910           WRITE REPORT-REC FROM WS-SEC1-TOTAL-LINE.
036920           MOVE SPACE TO WS-SEC1-TOTAL-LINE.
036930           MOVE 'TARGET CALORIES' TO T1-LABEL.
036940           MOVE WS-DAILY-TARGET TO T1-VALUE.
036950           WRITE REPORT-REC FROM WS-SEC1-TOTAL-LINE.
036960           COMPUTE WS-REMAINING-CALS =
036970               WS-DAILY-TARGET - WS-SEC1-TOTAL.
036980           MOVE SPACE TO WS-SEC1-TOTAL-LINE.
036990           MOVE 'REMAINING CALORIES' TO T1-LABEL.
037000           MOVE WS-REMAINING-CALS TO T1-VALUE.
037010           WRITE REPORT-REC FROM WS-SEC1-TOTAL-LINE.
037100       4099-DAILY-LOG-REPORT-EXIT.
037200           EXIT.
037300       EJECT
037400       41-READ-NEXT-LOG-ENTRY.
037500           READ FOOD-LOG-FILE INTO FOOD-LOG-RECORD.
037600           IF FL-STATUS-EOF
037700               SET LOG-EOF TO TRUE
037800           ELSE
037900               IF NOT FL-STATUS-OK
038000                   DISPLAY 'READ FOODLOG FAILED'
038100                   GO TO EOJ99-ABEND
038200               END-IF
038300           END-IF.
038400       4199-READ-NEXT-LOG-ENTRY-EXIT.
038500           EXIT.
038600       EJECT
038700       42-PROCESS-ONE-LOG-ENTRY.
038800           IF FL-ENTRY-DATE NOT = WS-REPORT-DATE
038900               GO TO 4291-NEXT-LOG-ENTRY
039000           END-IF.
039100           MOVE FL-FOOD-ID TO DMRP-KEY-FOOD-ID.
039200           SET DMRP-LOOKUP-BY-ID TO TRUE.
039300           CALL 'DMFOODSV' USING DMRP-PARM-AREA FOOD-MASTER-RECORD
039400                                  FOOD-COMPONENT-RECORD.
039500           IF DMRP-NOT-FOUND
039600               GO TO 4291-NEXT-LOG-ENTRY
039700           END-IF.
039800           PERFORM 43-BUILD-DETAIL-LINE
039900               THRU 4399-BUILD-DETAIL-LINE-EXIT.
040000           PERFORM 44-ADD-MEAL-TOTAL
040100               THRU 4499-ADD-MEAL-TOTAL-EXIT.
040200       4291-NEXT-LOG-ENTRY.
040300           PERFORM 41-READ-NEXT-LOG-ENTRY
040400               THRU 4199-READ-NEXT-LOG-ENTRY-EXIT.
040500       4299-PROCESS-ONE-LOG-ENTRY-EXIT.
040600           EXIT.
040700       EJECT
040800       43-BUILD-DETAIL-LINE.
040900           COMPUTE WS-ENTRY-CALORIES ROUNDED =
041000               DMRP-RETURN-CALORIES * FL-SERVINGS.
041100           ADD WS-ENTRY-CALORIES TO WS-SEC1-TOTAL.
041150           ADD 1 TO WS-LOG-ENTRY-CNT.
041200           MOVE SPACE TO WS-SEC1-DETAIL.
041300           MOVE FL-ENTRY-ID   TO D1-ENTRY-ID.
041400           STRING FL-ENTRY-TIME (1:2) '-' FL-ENTRY-TIME (3:2)
041500               DELIMITED BY SIZE INTO D1-TIME.
041600           MOVE FL-MEAL-TYPE  TO D1-MEAL-TYPE.
041700           MOVE FM-FOOD-NAME  TO D1-FOOD-NAME.
041800           MOVE FL-SERVINGS   TO D1-SERVINGS.
041900           MOVE WS-ENTRY-CALORIES TO D1-CALORIES.
042000           WRITE REPORT-REC FROM WS-SEC1-DETAIL.
042100       4399-BUILD-DETAIL-LINE-EXIT.
042200           EXIT.
042300       EJECT
042400       44-ADD-MEAL-TOTAL.
042450           MOVE FL-MEAL-TYPE TO WS-COMPARE-UPPER-1.
042460           INSPECT WS-COMPARE-UPPER-1
042470               CONVERTING WS-XLATE-TABLE TO WS-XLATE-UPPER.
042600           SET WS-MEAL-ACCUM-NX TO 1.
042700           SEARCH WS-MEAL-ACCUM-ENTRY
042800               AT END
042900                   ADD WS-ENTRY-CALORIES TO
043000                       WMA-CALORIES (5)
043100               WHEN WMA-MEAL-TYPE (WS-MEAL-ACCUM-NX) =
043200                       WS-COMPARE-UPPER-1
043300                   ADD WS-ENTRY-CALORIES TO
043400                       WMA-CALORIES (WS-MEAL-ACCUM-NX)
043500           END-SEARCH.
043600       4499-ADD-MEAL-TOTAL-EXIT.
043700           EXIT.
043800       EJECT
043900       45-INIT-ONE-MEAL-TOTAL.
044000           MOVE WS-MEAL-ENTRY (WS-MEAL-ACCUM-NX)
044100               TO WMA-MEAL-TYPE (WS-MEAL-ACCUM-NX).
044200           MOVE ZERO TO WMA-CALORIES (WS-MEAL-ACCUM-NX).
044300       4599-INIT-ONE-MEAL-TOTAL-EXIT.
044400           EXIT.
044500       EJECT
044600*****************************************************************
044700*   SECTION 2 - MEAL-TYPE BREAKDOWN FOR THE REPORT DATE          *
044800*   FIXED PRINT ORDER, ZERO-CALORIE ROWS SUPPRESSED              *
044900*****************************************************************
045000       50-MEAL-BREAKDOWN-REPORT.
045100           MOVE SPACE TO WS-SECTION-BANNER.
045200           MOVE 'SECTION 2 - MEAL TYPE BREAKDOWN' TO SB-TITLE.
045300           WRITE REPORT-REC FROM WS-SECTION-BANNER.
045400           PERFORM 51-PRINT-ONE-MEAL-TOTAL
045500               THRU 5199-PRINT-ONE-MEAL-TOTAL-EXIT
045600               VARYING WS-MEAL-SUB FROM 1 BY 1
045700               UNTIL WS-MEAL-SUB > 5.
045800       5099-MEAL-BREAKDOWN-REPORT-EXIT.
045900           EXIT.
046000       EJECT
046100       51-PRINT-ONE-MEAL-TOTAL.
046200           IF WMA-CALORIES (WS-MEAL-SUB) = ZERO
046300               GO TO 5199-PRINT-ONE-MEAL-TOTAL-EXIT
046400           END-IF.
046500           MOVE SPACE TO WS-SEC2-DETAIL.
046600           MOVE WMA-MEAL-TYPE (WS-MEAL-SUB) TO M2-MEAL-TYPE.
046700           MOVE WMA-CALORIES (WS-MEAL-SUB)  TO M2-CALORIES.
046800           WRITE REPORT-REC FROM WS-SEC2-DETAIL.
046900       5199-PRINT-ONE-MEAL-TOTAL-EXIT.
047000           EXIT.
047100       EJECT
047200*****************************************************************
047300*   SECTION 3 - SEVEN-DAY WEEKLY SUMMARY ENDING ON REPORT DATE   *
047400*   DAILYSUM IS SMALL -- REREAD FROM THE TOP FOR EACH OF THE     *
047500*   SEVEN DATES SO A GAP DAY IS NOT MISTAKEN FOR ITS NEIGHBOR.   *
047600*****************************************************************
047700       60-WEEKLY-SUMMARY-REPORT.
047800           MOVE WS-REPORT-DATE TO WS-WORK-DATE.
047900           PERFORM 61-BUILD-ONE-WEEK-ROW
048000               THRU 6199-BUILD-ONE-WEEK-ROW-EXIT
048100               VARYING WS-WEEK-NX FROM 7 BY -1
048200               UNTIL WS-WEEK-NX < 1.
048300           MOVE SPACE TO WS-SECTION-BANNER.
048400           MOVE 'SECTION 3 - WEEKLY SUMMARY' TO SB-TITLE.
048500           WRITE REPORT-REC FROM WS-SECTION-BANNER.
048600           MOVE SPACE TO WS-SEC3-HEADING.
048700           MOVE 'DATE      ' TO H3-DATE.
048800           MOVE 'CONSUMED  ' TO H3-CONSUMED.
048900           MOVE 'TARGET    ' TO H3-TARGET.
049000           MOVE 'DIFFERENCE ' TO H3-DIFFERENCE.
049100           WRITE REPORT-REC FROM WS-SEC3-HEADING.
049200           PERFORM 65-PRINT-ONE-WEEK-ROW
049300               THRU 6599-PRINT-ONE-WEEK-ROW-EXIT
049400               VARYING WS-WEEK-NX FROM 1 BY 1
049500               UNTIL WS-WEEK-NX > 7.
049600       6099-WEEKLY-SUMMARY-REPORT-EXIT.
049700           EXIT.
049800       EJECT
049900       61-BUILD-ONE-WEEK-ROW.
050000           MOVE WS-WORK-DATE TO WW-DATE (WS-WEEK-NX).
050100           SET SUMMARY-NOT-FOUND TO TRUE.
050200           MOVE ZERO TO WW-CONSUMED (WS-WEEK-NX)
050300                        WW-TARGET (WS-WEEK-NX)
050400                        WW-DIFFERENCE (WS-WEEK-NX).
050500           OPEN INPUT DAILY-SUMMARY-FILE.
050600           IF NOT DS-STATUS-OK
050700               DISPLAY 'OPEN DAILYSUM FAILED'
050800               GO TO EOJ99-ABEND
050900           END-IF.
051000           PERFORM 62-SCAN-ONE-SUMMARY-REC
051100               THRU 6299-SCAN-ONE-SUMMARY-REC-EXIT
051200               UNTIL DS-STATUS-EOF OR SUMMARY-FOUND.
051300           CLOSE DAILY-SUMMARY-FILE.
051400           IF WS-WEEK-NX > 1
051500               PERFORM 70-SUBTRACT-ONE-DAY
051600                   THRU 7099-SUBTRACT-ONE-DAY-EXIT
051700           END-IF.
051800       6199-BUILD-ONE-WEEK-ROW-EXIT.
051900           EXIT.
052000       EJECT
052100       62-SCAN-ONE-SUMMARY-REC.
052200           READ DAILY-SUMMARY-FILE INTO DAILY-SUMMARY-RECORD.
052300           IF DS-STATUS-EOF
052400               GO TO 6299-SCAN-ONE-SUMMARY-REC-EXIT
052500           END-IF.
052600           IF NOT DS-STATUS-OK
052700               DISPLAY 'READ DAILYSUM FAILED'
052800               GO TO EOJ99-ABEND
052900           END-IF.
053000           IF DS-SUMMARY-DATE = WS-WORK-DATE
053100               SET SUMMARY-FOUND TO TRUE
053200               MOVE DS-CONSUMED-CALS   TO WW-CONSUMED (WS-WEEK-NX)
053300               MOVE DS-TARGET-CALS     TO WW-TARGET (WS-WEEK-NX)
053400               MOVE DS-DIFFERENCE-CALS
053500                   TO WW-DIFFERENCE (WS-WEEK-NX)
053600           END-IF.
053700       6299-SCAN-ONE-SUMMARY-REC-EXIT.
053800           EXIT.
053900       EJECT
054000       65-PRINT-ONE-WEEK-ROW.
054100           MOVE SPACE TO WS-SEC3-DETAIL.
054300           MOVE WW-DATE (WS-WEEK-NX) TO WS-WORK-DATE.
054400           MOVE WS-WRK-CC TO WS-YMD-CCYY (1:2).
054500           MOVE WS-WRK-YY TO WS-YMD-CCYY (3:2).
054600           MOVE WS-WRK-MM TO WS-YMD-MM.
054700           MOVE WS-WRK-DD TO WS-YMD-DD.
054800           MOVE WS-YMD-DISPLAY   TO W3-DATE.
054900           MOVE WW-CONSUMED (WS-WEEK-NX)   TO W3-CONSUMED.
055000           MOVE WW-TARGET (WS-WEEK-NX)     TO W3-TARGET.
055100           MOVE WW-DIFFERENCE (WS-WEEK-NX) TO W3-DIFFERENCE.
055200           WRITE REPORT-REC FROM WS-SEC3-DETAIL.
055300       6599-PRINT-ONE-WEEK-ROW-EXIT.
055400           EXIT.
055500       EJECT
055600*****************************************************************
055700*   SUBTRACT ONE DAY FROM WS-WORK-DATE - MANUAL YMD ARITHMETIC,  *
055800*   NO INTRINSIC FUNCTION.  HANDLES MONTH/YEAR ROLLBACK AND      *
055900*   THE FEBRUARY LEAP-YEAR CASE (DIVISIBLE BY 4, CENTURY YEARS   *
056000*   DIVISIBLE BY 400).                                           *
056100*****************************************************************
056200       70-SUBTRACT-ONE-DAY.
056300           IF WS-WRK-DD > 1
056400               SUBTRACT 1 FROM WS-WRK-DD
056500               GO TO 7099-SUBTRACT-ONE-DAY-EXIT
056600           END-IF.
056700           IF WS-WRK-MM > 1
056800               SUBTRACT 1 FROM WS-WRK-MM
056900           ELSE
057000               MOVE 12 TO WS-WRK-MM
057100               IF WS-WRK-YY > 0
057200                   SUBTRACT 1 FROM WS-WRK-YY
057300               ELSE
057400                   MOVE 99 TO WS-WRK-YY
057500                   SUBTRACT 1 FROM WS-WRK-CC
057600               END-IF
057700           END-IF.
057800           MOVE WS-MONTH-DAYS (WS-WRK-MM) TO WS-WRK-DD.
057900           IF WS-WRK-MM = 2
058000               PERFORM 71-CHECK-LEAP-FEBRUARY
058100                   THRU 7199-CHECK-LEAP-FEBRUARY-EXIT
058200           END-IF.
058300       7099-SUBTRACT-ONE-DAY-EXIT.
058400           EXIT.
058500       EJECT
058600       71-CHECK-LEAP-FEBRUARY.
058700           DIVIDE WS-WRK-YY BY 4 GIVING WS-WEEK-SUB
058800               REMAINDER WS-MEAL-SUB.
058900           IF WS-MEAL-SUB NOT = ZERO
059000               GO TO 7199-CHECK-LEAP-FEBRUARY-EXIT
059100           END-IF.
059200           IF WS-WRK-YY = ZERO
059300               DIVIDE WS-WRK-CC BY 4 GIVING WS-WEEK-SUB
059400                   REMAINDER WS-MEAL-SUB
059500               IF WS-MEAL-SUB NOT = ZERO
059600                   GO TO 7199-CHECK-LEAP-FEBRUARY-EXIT
059700               END-IF
059800           END-IF.
059900           MOVE 29 TO WS-WRK-DD.
060000       7199-CHECK-LEAP-FEBRUARY-EXIT.
060100           EXIT.
060200       EJECT
060300*****************************************************************
060400*                        CLOSE FILES                            *
060500*****************************************************************
060600       EOJ9-CLOSE-FILES.
060700           CLOSE REPORT-FILE.
060800           DISPLAY 'REPORT PRINTED FOR DATE: ' WS-REPORT-DATE.
060850           DISPLAY 'LOG ENTRIES ON REPORT DATE: '
060860               WS-LOG-ENTRY-CNT.
060900           GO TO EOJ9999-EXIT.
061000       EOJ99-ABEND.
061100           DISPLAY 'PROGRAM ABENDING DUE TO ERROR'.
061200       EOJ9999-EXIT.
061300           EXIT.
