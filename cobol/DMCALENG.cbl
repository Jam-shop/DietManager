000100*===========================================================
000200       IDENTIFICATION DIVISION.
000300*===========================================================
000400       PROGRAM-ID.    DMCALENG.
000500       AUTHOR.        B CHEVIREDDY.
000600       INSTALLATION.  DIET MANAGER SYSTEMS GROUP.
000700       DATE-WRITTEN.  01/16/1988.
000800       DATE-COMPILED.
000900       SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000************************************************************
001100*                                                           
001200*A    ABSTRACT..                                            
001300*  CALORIE-NEEDS ENGINE.  CALLED WITH ONE USER-PROFILE-RECOR
001400*  AND RETURNS THE DAILY CALORIE TARGET, COMPUTED BY THE    
001500*  HARRIS-BENEDICT OR MIFFLIN-ST JEOR BMR FORMULA (PER      
001600*  UP-CALC-METHOD) SCALED BY AN ACTIVITY FACTOR LOOKED UP FR
001700*  UP-ACTIVITY-LEVEL.  PURE CALCULATION -- NO FILE I-O, NO  
001800*  DATE-OF-DAY DEPENDENCE.  CALLED BY DMFDACCT AND DMDIETRP.
001900*                                                           
002000*J    JCL..                                                 
002100*     NONE - LINK-EDITED INTO CALLING LOAD MODULES.         
002200*                                                           
002300*P    ENTRY PARAMETERS..                                    
002400*     1: USER-PROFILE-RECORD  (PASSED, NOT CHANGED)         
002500*     2: CE-DAILY-TARGET      (RETURNED)                    
002600*                                                           
002700*E    ERRORS DETECTED BY THIS ELEMENT..                     
002800*     NONE.                                                 
002900*                                                           
003000*C    ELEMENTS INVOKED BY THIS ELEMENT..                    
003100*     NONE.                                                 
003200*                                                           
003300*U    USER CONSTANTS AND TABLES REFERENCED..                
003400*     CE-ACTIVITY-FACTOR-TABLE (BELOW).                     
003500*                                                           
003600*-----------------------------------------------------------
003700*                     C H A N G E   L O G                   
003800*-----------------------------------------------------------
003900* DATE       BY   REQUEST    DESCRIPTION                    
004000*-----------------------------------------------------------
004100* 01/16/88   BC   DM-0001    ORIGINAL CODING - HARRIS-BENEDI
004200*                            ONLY, ACTIVITY FACTOR HARD-CODE
004300*                            AT 1.55 PENDING PROFILE LAYOUT.
004400* 02/03/88   BC   DM-0006    ADDED UP-ACTIVITY-LEVEL DRIVEN 
004500*                            ACTIVITY FACTOR TABLE, 5 STEPS.
004600* 04/11/88   BC   DM-0014    ADDED MIFFLIN-ST JEOR FORMULA  
004700*                            AND UP-CALC-METHOD SWITCH.     
004800* 09/29/88   RT   DM-0022    BMR NOW ROUNDED TO 2 DECIMALS  
004900*                            BEFORE THE ACTIVITY FACTOR IS  
005000*                            APPLIED, PER ACTUARIAL REVIEW. 
005100* 03/14/91   RT   DM-0041    FEMALE HARRIS-BENEDICT CONSTANT
005200*                            CORRECTED FROM 655.10 TO 655.10
005300*                            (NO FUNCTIONAL CHANGE).        
005400* 08/02/94   LMP  DM-0055    UP-AGE VALIDATED NUMERIC BEFORE
005500*                            USE -- PRIOR VERSION ABENDED ON
005600*                            A SPACE-FILLED PROFILE RECORD. 
005700* 01/05/99   LMP  DM-0071    Y2K -- NO DATE FIELDS IN THIS  
005800*                            PROGRAM, REVIEWED AND SIGNED OF
005900* 06/18/02   JKW  DM-0088    MIFFLIN-ST JEOR RESULT NO LONGE
006000*                            FLOORED AT ZERO -- SPEC ALLOWS
006100*                            NEGATIVE INTERMEDIATE BMR TO
006200*                            FLOW THROUGH UNCHANGED.
006210* 09/14/07   JKW  DM-0104    ACTIVITY FACTOR TABLE FILLERS
006220*                            WERE 11 BYTES OF DATA CRAMMED
006230*                            INTO A 12-BYTE PIC WITH THE
006240*                            CLOSING QUOTE LEFT OFF -- LEVELS
006250*                            2 THRU 5 WERE READING GARBAGE.
006260*                            FILLER WIDTH CUT TO 11 TO MATCH
006270*                            THE REDEFINES GROUP, LITERALS
006280*                            CLOSED AND RE-PADDED.
006300************************************************************
006400       ENVIRONMENT DIVISION.
006500       CONFIGURATION SECTION.
006600       SPECIAL-NAMES.
006700           C01 IS TOP-OF-FORM
006800           UPSI-0 IS DMCE-DEBUG-SWITCH
006900               ON STATUS IS DMCE-DEBUG-ON
007000               OFF STATUS IS DMCE-DEBUG-OFF.
007100       INPUT-OUTPUT SECTION.
007200       FILE-CONTROL.
007300       DATA DIVISION.
007400       FILE SECTION.
007500       WORKING-STORAGE SECTION.
007600       01  FILLER                      PIC X(32)
007700           VALUE 'DMCALENG WORKING STORAGE BEGINS'.
007800*-----------------------------------------------------------
007900*    ACTIVITY FACTOR TABLE - INDEXED BY ACTIVITY LEVEL 0-10
008000*-----------------------------------------------------------
008100       01  CE-ACTIVITY-FACTOR-TABLE.
008200           05  FILLER            PIC X(11) VALUE '011200SED  '.
008300           05  FILLER            PIC X(11) VALUE '031375LIGHT'.
008400           05  FILLER            PIC X(11) VALUE '051550MODER'.
008500           05  FILLER            PIC X(11) VALUE '071725ACTIV'.
008600           05  FILLER            PIC X(11) VALUE '101900VHIGH'.
008700       01  FILLER REDEFINES CE-ACTIVITY-FACTOR-TABLE.
008800           05  CE-FACTOR-ENTRY OCCURS 5 TIMES
008900                                   INDEXED BY CE-FACTOR-NX.
009000               10  CE-LEVEL-CEILING    PIC 9(2).
009100               10  CE-FACTOR-DIGITS    PIC 9V999.
009200               10  CE-FACTOR-LABEL     PIC X(05).
009300       01  CE-WORK-AREA.
009400           05  CE-SUB                  PIC S9(4) COMP.
009500           05  CE-BMR                  PIC S9(7)V99.
009510           05  CE-BMR-SPLIT REDEFINES CE-BMR.
009520               10  CE-BMR-WHOLE        PIC S9(7).
009530               10  CE-BMR-FRACTION     PIC 99.
009600           05  CE-ACTIVITY-FACTOR      PIC 9V999.
009700           05  CE-AGE-NUMERIC          PIC S9(3) COMP-3.
009800           05  CE-W                    PIC S9(5)V9(4).
009900           05  CE-H                    PIC S9(5)V9(4).
010000           05  CE-A                    PIC S9(5)V9(4).
010010           05  FILLER                  PIC X(01).
010050*-----------------------------------------------------------
010060*    RAW-BYTES SHADOW OF THE WORK AREA - AUDIT DUMP ONLY,
010070*    NOT MOVED TO OR FROM UNDER NORMAL PROCESSING.
010080*-----------------------------------------------------------
010090       01  CE-WORK-AREA-DUMP REDEFINES CE-WORK-AREA.
010095           05  CE-WORK-AREA-BYTES      PIC X(28).
010110       01  FILLER                      PIC X(32)
010200           VALUE 'DMCALENG WORKING STORAGE ENDS  '.
010300       LINKAGE SECTION.
010400       COPY DMUSRPRO.
010500       01  CE-DAILY-TARGET             PIC S9(7)V99.
010600       EJECT
010700*===========================================================
010800       PROCEDURE DIVISION USING USER-PROFILE-RECORD CE-DAILY-TARGE
010900************************************************************
011000*                        MAINLINE LOGIC                     
011100************************************************************
011200       0-CONTROL-PROCESS.
011300           PERFORM 10-COMPUTE-TARGET
011400               THRU 1099-COMPUTE-TARGET-EXIT.
011500           GOBACK.
011600       EJECT
011700************************************************************
011800*                    COMPUTE DAILY CALORIE TARGET           
011900************************************************************
012000       10-COMPUTE-TARGET.
012100           MOVE UP-WEIGHT-KG TO CE-W.
012200           MOVE UP-HEIGHT-CM TO CE-H.
012300           IF UP-AGE NUMERIC
012400               MOVE UP-AGE TO CE-AGE-NUMERIC
012500           ELSE
012600               MOVE ZERO TO CE-AGE-NUMERIC
012700           END-IF.
012800           MOVE CE-AGE-NUMERIC TO CE-A.
012900           IF UP-MIFFLIN-ST-JEOR
013000               PERFORM 20-MIFFLIN-BMR THRU 2099-MIFFLIN-BMR-EXIT
013100           ELSE
013200               PERFORM 30-HARRIS-BENEDICT-BMR
013300                   THRU 3099-HARRIS-BENEDICT-BMR-EXIT
013400           END-IF.
013500           PERFORM 40-LOOKUP-ACTIVITY-FACTOR
013600               THRU 4099-LOOKUP-ACTIVITY-FACTOR-EXIT.
013700           COMPUTE CE-DAILY-TARGET ROUNDED =
013800               CE-BMR * CE-ACTIVITY-FACTOR.
013900       1099-COMPUTE-TARGET-EXIT.
014000           EXIT.
014100       EJECT
014200************************************************************
014300*           MIFFLIN-ST JEOR BMR (UP-CALC-METHOD = 'M')      
014400************************************************************
014500       20-MIFFLIN-BMR.
014600           IF UP-MALE
014700               COMPUTE CE-BMR ROUNDED =
014800                   (10 * CE-W) + (6.25 * CE-H) - (5 * CE-A) + 5
014900           ELSE
015000               COMPUTE CE-BMR ROUNDED =
015100                   (10 * CE-W) + (6.25 * CE-H) - (5 * CE-A) - 161
015200           END-IF.
015300       2099-MIFFLIN-BMR-EXIT.
015400           EXIT.
015500       EJECT
015600************************************************************
015700*          HARRIS-BENEDICT BMR (UP-CALC-METHOD NOT 'M')     
015800************************************************************
015900       30-HARRIS-BENEDICT-BMR.
016000           IF UP-MALE
016100               COMPUTE CE-BMR ROUNDED =
016200                   66.47 + (13.75 * CE-W) + (5.003 * CE-H)
016300                                           - (6.755 * CE-A)
016400           ELSE
016500               COMPUTE CE-BMR ROUNDED =
016600                   655.1 + (9.563 * CE-W) + (1.85 * CE-H)
016700                                           - (4.676 * CE-A)
016800           END-IF.
016900       3099-HARRIS-BENEDICT-BMR-EXIT.
017000           EXIT.
017100       EJECT
017200************************************************************
017300*   LOOKUP ACTIVITY FACTOR - UP-ACTIVITY-LEVEL 0-10, 5 STEPS
017400************************************************************
017500       40-LOOKUP-ACTIVITY-FACTOR.
017600           SET CE-FACTOR-NX TO 1.
017700           SEARCH CE-FACTOR-ENTRY
017800               AT END
017900                   MOVE CE-FACTOR-DIGITS (5) TO CE-ACTIVITY-FACTOR
018000               WHEN UP-ACTIVITY-LEVEL <=
018100                       CE-LEVEL-CEILING (CE-FACTOR-NX)
018200                   MOVE CE-FACTOR-DIGITS (CE-FACTOR-NX)
018300                                       TO CE-ACTIVITY-FACTOR
018400           END-SEARCH.
018500       4099-LOOKUP-ACTIVITY-FACTOR-EXIT.
018600           EXIT.
