000100*****************************************************************
000200*   DMFDRSLV  -  RESOLVED FOOD EXTRACT RECORD                    *
000300*   DIET MANAGER BATCH SYSTEM                                    *
000400*-----------------------------------------------------------------
000500*   OUTPUT OF DMFDCALC (FOODEXT DDNAME) -- INPUT TO DMFDACCT AND  
000600*   DMDIETRP.  ONE RECORD PER CATALOG FOOD, CARRYING THE          
000700*   CALORIES-PER-SERVING ALREADY RESOLVED (BASIC FOODS' STORED    
000800*   VALUE, COMPOSITE FOODS' COMPONENT SUM) SO NEITHER DOWNSTREAM  
000900*   STEP HAS TO SEE THE COMPONENT FILE AGAIN.                     
001000*-----------------------------------------------------------------
001100*   88-01-16  BC   ORIGINAL CODING FOR DIET MGR CONVERSION        
001200*****************************************************************
001300       01  RESOLVED-FOOD-RECORD.
001400           05  RF-FOOD-ID              PIC X(08).
001500           05  RF-FOOD-NAME            PIC X(30).
001600           05  RF-FOOD-TYPE            PIC X(01).
001700           05  RF-RESOLVED-CALS        PIC S9(7)V99.
001800       01  FILLER REDEFINES RESOLVED-FOOD-RECORD.
001900           05  RF-RAW-BYTES            PIC X(48).
