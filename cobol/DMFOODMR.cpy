000100*****************************************************************
000200*   DMFOODMR  -  FOOD CATALOG MASTER RECORD                     *
000300*   DIET MANAGER BATCH SYSTEM                                   *
000400*-----------------------------------------------------------------
000500*   ONE RECORD PER CATALOG FOOD ITEM.  BASIC FOODS CARRY A       *
000600*   STORED CALORIES-PER-SERVING VALUE.  COMPOSITE FOODS ARE      *
000700*   RECIPES BUILT FROM OTHER CATALOG FOODS -- SEE DMFDCOMP FOR   *
000800*   THE COMPONENT RECORDS THAT MAKE UP A COMPOSITE.  FILE IS     *
000900*   IN DEPENDENCY ORDER -- A COMPOSITE'S COMPONENTS ARE ALWAYS   *
001000*   DEFINED EARLIER IN THE FILE THAN THE COMPOSITE ITSELF.       *
001100*-----------------------------------------------------------------
001200*   88-01-16  BC   ORIGINAL CODING FOR DIET MGR CONVERSION       *
001300*   88-04-02  BC   ADDED FM-KEYWORD-TABLE FOR SEARCH SUPPORT     *
001400*****************************************************************
001500       01  FOOD-MASTER-RECORD.
001600           05  FM-FOOD-ID              PIC X(08).
001700           05  FM-FOOD-NAME            PIC X(30).
001800           05  FM-FOOD-TYPE            PIC X(01).
001900               88  FM-BASIC-FOOD           VALUE 'B'.
002000               88  FM-COMPOSITE-FOOD       VALUE 'C'.
002100           05  FM-CALS-PER-SERVING     PIC S9(5)V99.
002200           05  FM-KEYWORD-COUNT        PIC 9(02).
002300           05  FM-KEYWORD-TABLE.
002400               10  FM-KEYWORD          PIC X(12) OCCURS 5 TIMES.
002500       01  FILLER REDEFINES FOOD-MASTER-RECORD.
002600           05  FM-RAW-BYTES            PIC X(108).
