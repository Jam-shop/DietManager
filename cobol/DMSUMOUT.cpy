000100*****************************************************************
000200*   DMSUMOUT  -  DAILY CALORIE SUMMARY RECORD                    *
000300*   DIET MANAGER BATCH SYSTEM                                    *
000400*-----------------------------------------------------------------
000500*   OUTPUT OF DMFDACCT (DAILYSUM DDNAME) -- ONE RECORD PER DATE   
000600*   PRESENT ON THE FOOD LOG, WRITTEN AT EACH CONTROL BREAK ON     
000700*   DS-SUMMARY-DATE.  READ BY DMDIETRP TO BUILD THE WEEKLY        
000800*   SUMMARY SECTION OF THE PRINTED REPORT.                        
000900*-----------------------------------------------------------------
001000*   88-01-16  BC   ORIGINAL CODING FOR DIET MGR CONVERSION        
001100*****************************************************************
001200       01  DAILY-SUMMARY-RECORD.
001300           05  DS-SUMMARY-DATE         PIC 9(8).
001400           05  DS-CONSUMED-CALS        PIC S9(7)V99.
001500           05  DS-TARGET-CALS          PIC S9(7)V99.
001600           05  DS-DIFFERENCE-CALS      PIC S9(7)V99.
001700       01  FILLER REDEFINES DAILY-SUMMARY-RECORD.
001800           05  DS-RAW-BYTES            PIC X(35).
