000100*===========================================================
000200       IDENTIFICATION DIVISION.
000300*===========================================================
000400       PROGRAM-ID.    DMFDCALC.
000500       AUTHOR.        B CHEVIREDDY.
000600       INSTALLATION.  DIET MANAGER SYSTEMS GROUP.
000700       DATE-WRITTEN.  01/16/1988.
000800       DATE-COMPILED.
000900       SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000************************************************************
001100*                                                           
001200*A    ABSTRACT..                                            
001300*  STEP 1 OF THE DIET MANAGER BATCH STREAM.  LOADS THE FOOD 
001400*  CATALOG MASTER AND COMPONENT FILES INTO THE RESIDENT TABL
001500*  MAINTAINED BY DMFOODSV, DRIVES THE ONE-PASS CALORIE      
001600*  RESOLUTION FOR EVERY CATALOG FOOD (BASIC AND COMPOSITE), 
001700*  WRITES THE RESOLVED-FOOD EXTRACT CONSUMED BY DMFDACCT AND
001800*  DMDIETRP DOWNSTREAM.                                     
001900*                                                           
002000*J    JCL..                                                 
002100*                                                           
002200* //DMFDCALC EXEC PGM=DMFDCALC                              
002300* //SYSPDUMP DD SYSOUT=U,HOLD=YES                           
002400* //SYSOUT   DD SYSOUT=*                                    
002500* //FOODMSTR DD DISP=SHR,DSN=P54.DM.FOOD.MASTER             
002600* //FOODCOMP DD DISP=SHR,DSN=P54.DM.FOOD.COMPONENT          
002700* //FOODEXT  DD DSN=T54.T9511F.DMFDCALC.OUTPUT.DATA,        
002800* //            DISP=(,CATLG,CATLG),                        
002900* //            UNIT=USER,                                  
003000* //            SPACE=(CYL,(5,3),RLSE),                     
003100* //            DCB=(RECFM=FB,LRECL=48,BLKSIZE=0)           
003200* //SYSIPT   DD DUMMY                                       
003300* //*                                                       
003400*                                                           
003500*P    ENTRY PARAMETERS..                                    
003600*     NONE.                                                 
003700*                                                           
003800*E    ERRORS DETECTED BY THIS ELEMENT..                     
003900*     I/O ERROR ON FILES.  TABLE-FULL RETURN FROM DMFOODSV. 
004000*                                                           
004100*C    ELEMENTS INVOKED BY THIS ELEMENT..                    
004200*                                                           
004300*     DMFOODSV ---- FOOD CATALOG TABLE SERVICE              
004400*                                                           
004500*U    USER CONSTANTS AND TABLES REFERENCED..                
004600*     NONE.                                                 
004700*                                                           
004800*-----------------------------------------------------------
004900*                     C H A N G E   L O G                   
005000*-----------------------------------------------------------
005100* DATE       BY   REQUEST    DESCRIPTION                    
005200*-----------------------------------------------------------
005300* 01/16/88   BC   DM-0003    ORIGINAL CODING.               
005400* 02/10/88   BC   DM-0008    ADDED COMPONENT LOAD AND RESOLV
005500*                            ALL CALL FOR COMPOSITE SUPPORT.
005600* 07/19/90   RT   DM-0038    SKIP-AND-COUNT ON A DUPLICATE  
005700*                            FOOD-ID INSTEAD OF ABENDING -- 
005800*                            BAD CATALOG EXTRACT SHOULD NOT 
005900*                            STOP THE WHOLE STEP.           
006000* 06/14/95   LMP  DM-0061    RECORD COUNTS NOW DISPLAYED AT 
006100*                            EOJ FOR OPERATIONS TO CHECK.   
006200* 01/05/99   LMP  DM-0071    Y2K -- NO DATE FIELDS IN THIS  
006300*                            PROGRAM, REVIEWED AND SIGNED OF
006400* 03/11/04   JKW  DM-0093    ADDED TABLE-FULL CHECK AFTER EA
006500*                            DMFOODSV ADD -- SILENT TRUNCATI
006600*                            OF THE CATALOG WAS GOING UNNOTI
006700************************************************************
006800       ENVIRONMENT DIVISION.
006900       CONFIGURATION SECTION.
007000       SPECIAL-NAMES.
007100           C01 IS TOP-OF-FORM
007200           UPSI-0 IS DMFC-DEBUG-SWITCH
007300               ON STATUS IS DMFC-DEBUG-ON
007400               OFF STATUS IS DMFC-DEBUG-OFF.
007500       INPUT-OUTPUT SECTION.
007600       FILE-CONTROL.
007700           SELECT FOOD-MASTER-FILE   ASSIGN TO FOODMSTR
007800               FILE STATUS IS WS-FM-FILE-STATUS.
007900           SELECT FOOD-COMPONENT-FILE ASSIGN TO FOODCOMP
008000               FILE STATUS IS WS-FC-FILE-STATUS.
008100           SELECT FOOD-EXTRACT-FILE  ASSIGN TO FOODEXT
008200               FILE STATUS IS WS-FE-FILE-STATUS.
008300       DATA DIVISION.
008400       FILE SECTION.
008500       FD  FOOD-MASTER-FILE
008600           RECORDING MODE IS F
008700           BLOCK CONTAINS 0 RECORDS.
008800       01  FOOD-MASTER-FILE-REC        PIC X(108).
008900       FD  FOOD-COMPONENT-FILE
009000           RECORDING MODE IS F
009100           BLOCK CONTAINS 0 RECORDS.
009200       01  FOOD-COMPONENT-FILE-REC     PIC X(21).
009300       FD  FOOD-EXTRACT-FILE
009400           RECORDING MODE IS F
009500           BLOCK CONTAINS 0 RECORDS.
009600       01  FOOD-EXTRACT-FILE-REC       PIC X(48).
009700       EJECT
009800************************************************************
009900*    DATA AREAS                                             
010000************************************************************
010100       WORKING-STORAGE SECTION.
010150*-----------------------------------------------------------
010160*    STANDALONE RUN COUNTERS - EOJ DISPLAY LINE 322-325
010170*-----------------------------------------------------------
010180       77  WS-MASTER-READ-CNT   PIC 9(9) COMP-3 VALUE ZERO.
010190       77  WS-MASTER-DUP-CNT    PIC 9(9) COMP-3 VALUE ZERO.
010195       77  WS-COMP-READ-CNT     PIC 9(9) COMP-3 VALUE ZERO.
010197       77  WS-EXTRACT-CNT       PIC 9(9) COMP-3 VALUE ZERO.
010200       01  FILLER                      PIC X(32)
010300           VALUE 'DMFDCALC WORKING STORAGE BEGINS'.
010400*-----------------------------------------------------------
010500*    READ ONLY CONSTANTS
010600*-----------------------------------------------------------
010700       01  READ-ONLY-WORK-AREA.
010800           05  BINARY1              COMP PIC S9(04) VALUE +1.
010900           05  MSG01-IO-ERROR       PIC X(19)
011000                                     VALUE 'I/O ERROR ON FILE -'.
011100* SWITCHES AREA
011200           05  MASTER-EOF-IND       PIC X(01).
011300               88  MASTER-EOF           VALUE 'Y'.
011400           05  COMPONENT-EOF-IND    PIC X(01).
011500               88  COMPONENT-EOF        VALUE 'Y'.
011600           05  ENUM-EOF-IND         PIC X(01).
011700               88  ENUM-EOF             VALUE 'Y'.
011750           05  FILLER               PIC X(01).
011800       01  VARIABLE-WORK-AREA.
011900           05  WS-FM-FILE-STATUS    PIC X(02).
012000               88  FM-STATUS-OK         VALUE '00'.
012100               88  FM-STATUS-EOF        VALUE '10'.
012200           05  WS-FC-FILE-STATUS    PIC X(02).
012300               88  FC-STATUS-OK         VALUE '00'.
012400               88  FC-STATUS-EOF        VALUE '10'.
012500           05  WS-FE-FILE-STATUS    PIC X(02).
012600               88  FE-STATUS-OK         VALUE '00'.
013050           05  FILLER               PIC X(01).
013100       EJECT
013200*-----------------------------------------------------------
013300*    DMFOODSV INTERFACE AREA
013400*-----------------------------------------------------------
013500       01  DMFC-PARM-AREA.
013600           05  DMFC-REQUEST-CODE    PIC X(01).
013700               88  DMFC-ADD-FOOD           VALUE '1'.
013800               88  DMFC-ADD-COMPONENT      VALUE '2'.
013900               88  DMFC-RESOLVE-ALL        VALUE '3'.
014000               88  DMFC-LOOKUP-BY-ID       VALUE '4'.
014100               88  DMFC-GET-NEXT           VALUE '8'.
014200           05  DMFC-RETURN-CODE     PIC X(01).
014300               88  DMFC-OK                 VALUE '0'.
014400               88  DMFC-NOT-FOUND          VALUE '4'.
014500               88  DMFC-TABLE-FULL         VALUE '8'.
014600               88  DMFC-END-OF-TABLE       VALUE '9'.
014700           05  DMFC-KEY-FOOD-ID     PIC X(08).
014800           05  DMFC-KEY-FOOD-NAME   PIC X(30).
014900           05  DMFC-KEY-KEYWORD-CNT PIC 9(02).
015000           05  DMFC-KEY-KEYWORD-TAB PIC X(12) OCCURS 5 TIMES.
015100           05  DMFC-RETURN-CALORIES PIC S9(5)V99.
015200           05  DMFC-ENUM-POSITION   PIC S9(4) COMP VALUE ZERO.
015250           05  FILLER               PIC X(01).
015300       COPY DMFOODMR.
015400       COPY DMFDCOMP.
015500       COPY DMFDRSLV.
015600       01  FILLER                      PIC X(32)
015700           VALUE 'DMFDCALC WORKING STORAGE ENDS  '.
015800       LINKAGE SECTION.
015900       EJECT
016000*===========================================================
016100       PROCEDURE DIVISION.
016200************************************************************
016300*                        MAINLINE LOGIC                     
016400************************************************************
016500       1-CONTROL-PROCESS.
016600           PERFORM 1-INITIALIZATION
016700               THRU 199-INITIALIZATION-EXIT.
016800           PERFORM 11-OPEN-FILES
016900               THRU 1199-OPEN-FILES-EXIT.
017000           PERFORM 21-LOAD-FOOD-MASTER
017100               THRU 2199-LOAD-FOOD-MASTER-EXIT
017200               UNTIL MASTER-EOF.
017300           PERFORM 22-LOAD-COMPONENTS
017400               THRU 2299-LOAD-COMPONENTS-EXIT
017500               UNTIL COMPONENT-EOF.
017600           PERFORM 25-RESOLVE-CATALOG
017700               THRU 2599-RESOLVE-CATALOG-EXIT.
017800           PERFORM 27-EXTRACT-RESOLVED-FOODS
017900               THRU 2799-EXTRACT-RESOLVED-FOODS-EXIT
018000               UNTIL ENUM-EOF.
018100           PERFORM EOJ9-CLOSE-FILES
018200               THRU EOJ9999-EXIT.
018300           GOBACK.
018400       EJECT
018500************************************************************
018600*                         INITIALIZATION                    
018700************************************************************
018800       1-INITIALIZATION.
018900           MOVE SPACE TO MASTER-EOF-IND COMPONENT-EOF-IND
019000                          ENUM-EOF-IND.
019100           INITIALIZE WS-MASTER-READ-CNT WS-MASTER-DUP-CNT
019200                      WS-COMP-READ-CNT WS-EXTRACT-CNT.
019300       199-INITIALIZATION-EXIT.
019400           EXIT.
019500       EJECT
019600************************************************************
019700*                         OPEN ALL FILES                    
019800************************************************************
019900       11-OPEN-FILES.
020000           OPEN INPUT FOOD-MASTER-FILE.
020100           IF NOT FM-STATUS-OK
020200               DISPLAY 'OPEN FOODMSTR FAILED'
020300               DISPLAY 'STATUS=' WS-FM-FILE-STATUS
020400               GO TO EOJ99-ABEND
020500           END-IF.
020600           OPEN INPUT FOOD-COMPONENT-FILE.
020700           IF NOT FC-STATUS-OK
020800               DISPLAY 'OPEN FOODCOMP FAILED'
020900               DISPLAY 'STATUS=' WS-FC-FILE-STATUS
021000               GO TO EOJ99-ABEND
021100           END-IF.
021200           OPEN OUTPUT FOOD-EXTRACT-FILE.
021300           IF NOT FE-STATUS-OK
021400               DISPLAY 'OPEN FOODEXT FAILED'
021500               DISPLAY 'STATUS=' WS-FE-FILE-STATUS
021600               GO TO EOJ99-ABEND
021700           END-IF.
021800       1199-OPEN-FILES-EXIT.
021900           EXIT.
022000       EJECT
022100************************************************************
022200*   LOAD FOOD MASTER FILE INTO THE DMFOODSV RESIDENT TABLE  
022300************************************************************
022400       21-LOAD-FOOD-MASTER.
022500           READ FOOD-MASTER-FILE INTO FOOD-MASTER-RECORD.
022600           IF FM-STATUS-EOF
022700               SET MASTER-EOF TO TRUE
022800               GO TO 2199-LOAD-FOOD-MASTER-EXIT
022900           END-IF.
023000           IF NOT FM-STATUS-OK
023100               DISPLAY 'READ FOODMSTR FAILED'
023200               DISPLAY 'STATUS=' WS-FM-FILE-STATUS
023300               GO TO EOJ99-ABEND
023400           END-IF.
023500           ADD 1 TO WS-MASTER-READ-CNT.
023600           MOVE FM-FOOD-ID TO DMFC-KEY-FOOD-ID.
023700           SET DMFC-LOOKUP-BY-ID TO TRUE.
023800           CALL 'DMFOODSV' USING DMFC-PARM-AREA FOOD-MASTER-RECORD
023900                                  FOOD-COMPONENT-RECORD.
024000           IF DMFC-OK
024100               ADD 1 TO WS-MASTER-DUP-CNT
024200               GO TO 2199-LOAD-FOOD-MASTER-EXIT
024300           END-IF.
024400           SET DMFC-ADD-FOOD TO TRUE.
024500           CALL 'DMFOODSV' USING DMFC-PARM-AREA FOOD-MASTER-RECORD
024600                                  FOOD-COMPONENT-RECORD.
024700           IF DMFC-TABLE-FULL
024800               DISPLAY 'DMFOODSV FOOD TABLE FULL'
024900               GO TO EOJ99-ABEND
025000           END-IF.
025100       2199-LOAD-FOOD-MASTER-EXIT.
025200           EXIT.
025300       EJECT
025400************************************************************
025500*   LOAD FOOD COMPONENT FILE INTO THE DMFOODSV RESIDENT TABL
025600************************************************************
025700       22-LOAD-COMPONENTS.
025800           READ FOOD-COMPONENT-FILE INTO FOOD-COMPONENT-RECORD.
025900           IF FC-STATUS-EOF
026000               SET COMPONENT-EOF TO TRUE
026100               GO TO 2299-LOAD-COMPONENTS-EXIT
026200           END-IF.
026300           IF NOT FC-STATUS-OK
026400               DISPLAY 'READ FOODCOMP FAILED'
026500               DISPLAY 'STATUS=' WS-FC-FILE-STATUS
026600               GO TO EOJ99-ABEND
026700           END-IF.
026800           ADD 1 TO WS-COMP-READ-CNT.
026900           SET DMFC-ADD-COMPONENT TO TRUE.
027000           CALL 'DMFOODSV' USING DMFC-PARM-AREA FOOD-MASTER-RECORD
027100                                  FOOD-COMPONENT-RECORD.
027200           IF DMFC-TABLE-FULL
027300               DISPLAY 'DMFOODSV COMPONENT TABLE FULL'
027400               GO TO EOJ99-ABEND
027500           END-IF.
027600       2299-LOAD-COMPONENTS-EXIT.
027700           EXIT.
027800       EJECT
027900************************************************************
028000*   RESOLVE CALORIES-PER-SERVING FOR EVERY CATALOG FOOD     
028100************************************************************
028200       25-RESOLVE-CATALOG.
028300           SET DMFC-RESOLVE-ALL TO TRUE.
028400           CALL 'DMFOODSV' USING DMFC-PARM-AREA FOOD-MASTER-RECORD
028500                                  FOOD-COMPONENT-RECORD.
028600       2599-RESOLVE-CATALOG-EXIT.
028700           EXIT.
028800       EJECT
028900************************************************************
029000*   ENUMERATE THE RESOLVED TABLE AND WRITE THE EXTRACT FILE 
029100************************************************************
029200       27-EXTRACT-RESOLVED-FOODS.
029300           SET DMFC-GET-NEXT TO TRUE.
029400           CALL 'DMFOODSV' USING DMFC-PARM-AREA FOOD-MASTER-RECORD
029500                                  FOOD-COMPONENT-RECORD.
029600           IF DMFC-END-OF-TABLE
029700               SET ENUM-EOF TO TRUE
029800               GO TO 2799-EXTRACT-RESOLVED-FOODS-EXIT
029900           END-IF.
030000           MOVE FM-FOOD-ID    TO RF-FOOD-ID.
030100           MOVE FM-FOOD-NAME  TO RF-FOOD-NAME.
030200           MOVE FM-FOOD-TYPE  TO RF-FOOD-TYPE.
030300           MOVE DMFC-RETURN-CALORIES TO RF-RESOLVED-CALS.
030400           WRITE FOOD-EXTRACT-FILE-REC FROM RESOLVED-FOOD-RECORD.
030500           IF NOT FE-STATUS-OK
030600               DISPLAY 'WRITE ERROR ON FOODEXT'
030700               GO TO EOJ99-ABEND
030800           END-IF.
030900           ADD 1 TO WS-EXTRACT-CNT.
031000       2799-EXTRACT-RESOLVED-FOODS-EXIT.
031100           EXIT.
031200       EJECT
031300************************************************************
031400*                        CLOSE FILES                        
031500************************************************************
031600       EOJ9-CLOSE-FILES.
031700           CLOSE FOOD-MASTER-FILE FOOD-COMPONENT-FILE
031800                 FOOD-EXTRACT-FILE.
031900           DISPLAY 'FOOD MASTER READ:     ' WS-MASTER-READ-CNT.
032000           DISPLAY 'DUPLICATE FOOD IDS:   ' WS-MASTER-DUP-CNT.
032100           DISPLAY 'COMPONENTS READ:      ' WS-COMP-READ-CNT.
032200           DISPLAY 'RESOLVED FOODS WRITTEN: ' WS-EXTRACT-CNT.
032300           GO TO EOJ9999-EXIT.
032400       EOJ99-ABEND.
032500           DISPLAY 'PROGRAM ABENDING DUE TO ERROR'.
032600       EOJ9999-EXIT.
032700           EXIT.
