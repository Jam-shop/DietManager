000100*===========================================================
000200       IDENTIFICATION DIVISION.
000300*===========================================================
000400       PROGRAM-ID.    DMFOODSV.
000500       AUTHOR.        B CHEVIREDDY.
000600       INSTALLATION.  DIET MANAGER SYSTEMS GROUP.
000700       DATE-WRITTEN.  01/16/1988.
000800       DATE-COMPILED.
000900       SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000************************************************************
001100*                                                           
001200*A    ABSTRACT..                                            
001300*  FOOD CATALOG TABLE SERVICE.  HOLDS THE FOOD MASTER AND   
001400*  COMPONENT TABLES IN WORKING STORAGE FOR THE LIFE OF THE  
001500*  CALLING JOB STEP AND SERVICES ALL FOOD-CATALOG REQUESTS  
001600*  THROUGH A SINGLE REQUEST-CODE ENTRY POINT, MODELED ON THI
001700*  SHOP'S CKVSAMIO CONVENTION.  REQUEST CODES --            
001800*      '1'  DMFS-ADD-FOOD           LOAD ONE MASTER RECORD  
001900*      '2'  DMFS-ADD-COMPONENT      LOAD ONE COMPONENT RECOR
002000*      '3'  DMFS-RESOLVE-ALL        RESOLVE ALL CALORIE VALU
002100*      '4'  DMFS-LOOKUP-BY-ID       FIND FOOD BY FOOD-ID    
002200*      '5'  DMFS-LOOKUP-BY-NAME     FIND FOOD BY NAME (NO CA
002300*      '6'  DMFS-KEYWORD-MATCH-ALL  FIND FOODS - ALL KEYWORD
002400*      '7'  DMFS-KEYWORD-MATCH-ANY  FIND FOODS - ANY KEYWORD
002500*      '8'  DMFS-GET-NEXT           SEQUENTIAL TABLE ENUMERA
002600*  REQUEST CODES 5 THRU 7 ARE FULLY CODED BUT ARE NOT ISSUED
002700*  ANY PROGRAM IN THIS BATCH STREAM -- THEY ARE CARRIED FORW
002800*  FOR THE INTERACTIVE MAINTENANCE JOBS, WHICH ARE OUTSIDE T
002900*  SCOPE OF THIS CONVERSION.                                
003000*                                                           
003100*J    JCL..                                                 
003200*     NONE - LINK-EDITED INTO CALLING LOAD MODULES.         
003300*                                                           
003400*P    ENTRY PARAMETERS..                                    
003500*     1: DMFS-PARM-AREA (REQUEST CODE, KEYS, RETURN AREAS)  
003600*     2: A FOOD-MASTER-RECORD OR FOOD-COMPONENT-RECORD WORK 
003700*        AREA, MEANING DEPENDS ON REQUEST CODE              
003800*                                                           
003900*E    ERRORS DETECTED BY THIS ELEMENT..                     
004000*     DMFS-NOT-FOUND SET ON A LOOKUP MISS.                  
004100*     DMFS-TABLE-FULL SET WHEN THE 2000-ENTRY MASTER TABLE O
004200*        THE 4000-ENTRY COMPONENT TABLE IS EXHAUSTED.       
004300*                                                           
004400*C    ELEMENTS INVOKED BY THIS ELEMENT..                    
004500*     NONE.                                                 
004600*                                                           
004700*-----------------------------------------------------------
004800*                     C H A N G E   L O G                   
004900*-----------------------------------------------------------
005000* DATE       BY   REQUEST    DESCRIPTION                    
005100*-----------------------------------------------------------
005200* 01/16/88   BC   DM-0002    ORIGINAL CODING - ADD-FOOD AND 
005300*                            LOOKUP-BY-ID, TABLE SIZE 500.  
005400* 02/10/88   BC   DM-0007    ADDED ADD-COMPONENT AND RESOLVE
005500*                            ALL FOR COMPOSITE FOOD SUPPORT.
005600* 05/22/88   RT   DM-0016    TABLE SIZE RAISED TO 2000 MASTE
005700*                            / 4000 COMPONENT -- CATALOG GRE
005800*                            PAST THE ORIGINAL 500 LIMIT.   
005900* 11/03/88   RT   DM-0028    ADDED LOOKUP-BY-NAME, KEYWORD- 
006000*                            MATCH-ALL AND KEYWORD-MATCH-ANY
006100*                            FOR THE PLANNED ON-LINE        
006200*                            MAINTENANCE SCREENS (REQ 5-7). 
006300* 07/19/90   RT   DM-0037    RESOLVE-ALL NOW REJECTS A      
006400*                            COMPOSITE WHOSE COMPONENT ID IS
006500*                            NOT YET IN THE TABLE INSTEAD OF
006600*                            ABENDING -- SETS DMFS-NOT-FOUND
006700* 02/06/93   LMP  DM-0048    ADDED GET-NEXT (REQUEST 8) FOR 
006800*                            SEQUENTIAL EXTRACT OF THE      
006900*                            RESOLVED TABLE BY THE CALLING  
007000*                            FILEPASS STEP.                 
007100* 01/05/99   LMP  DM-0071    Y2K -- NO DATE FIELDS IN THIS  
007200*                            PROGRAM, REVIEWED AND SIGNED OF
007300* 04/30/03   JKW  DM-0091    KEYWORD COMPARE NOW FOLDS BOTH
007400*                            SIDES TO UPPER CASE VIA A SHADO
007500*                            TABLE BUILT AT ADD-FOOD TIME --
007600*                            CATALOG DATA ARRIVES MIXED CASE
007610* 09/14/07   JKW  DM-0105    DMFS-XLATE-TABLE AND -XLATE-UP
007620*                            LITERALS WERE LEFT UNCLOSED --
007630*                            NO ERROR TO THE EYE, BUT EVERY
007640*                            CASE-FOLD IN THE PROGRAM WAS
007650*                            RUNNING OFF A GARBAGE TRANSLATE
007660*                            TABLE.  QUOTES CLOSED.
007670* 09/21/07   JKW  DM-0108    KEYWORD-MATCH-ALL/ANY BACKED OUT
007672*                            OF THE DM-0091 UPPER-CASE FOLD --
007674*                            SYSTEM STANDARDS REVIEW RULED
007676*                            KEYWORD MATCH MUST STAY CASE-
007678*                            SENSITIVE (NAME LOOKUP IS THE
007680*                            ONLY ONE THAT FOLDS).  DROPPED THE
007682*                            DMFS-MT-KEYWORD-UP SHADOW TABLE
007684*                            AND THE FOLD-KEYWORD UTILITIES;
007686*                            63-TEST-KEYWORD-CHAR NOW COMPARES
007688*                            THE STORED KEYWORD DIRECTLY.
007700************************************************************
007800       ENVIRONMENT DIVISION.
007900       CONFIGURATION SECTION.
008000       SPECIAL-NAMES.
008100           C01 IS TOP-OF-FORM
008200           UPSI-0 IS DMFS-DEBUG-SWITCH
008300               ON STATUS IS DMFS-DEBUG-ON
008400               OFF STATUS IS DMFS-DEBUG-OFF.
008500       INPUT-OUTPUT SECTION.
008600       FILE-CONTROL.
008700       DATA DIVISION.
008800       FILE SECTION.
008900       WORKING-STORAGE SECTION.
009000       01  FILLER                      PIC X(32)
009100           VALUE 'DMFOODSV WORKING STORAGE BEGINS'.
009200*-----------------------------------------------------------
009300*    RESIDENT FOOD MASTER TABLE - ONE ENTRY PER CATALOG FOOD
009400*-----------------------------------------------------------
009500       01  DMFS-MASTER-TABLE-CTL.
009600           05  DMFS-MASTER-COUNT       PIC S9(4) COMP VALUE ZERO.
009700           05  DMFS-MASTER-MAX         PIC S9(4) COMP VALUE +2000.
009750           05  FILLER                  PIC X(01).
009800       01  DMFS-MASTER-TABLE.
009900           05  DMFS-MASTER-ENTRY OCCURS 2000 TIMES
010000                                   INDEXED BY DMFS-MASTER-NX
010100                                              DMFS-MASTER-SRCH.
010200               10  DMFS-MT-FOOD-ID         PIC X(08).
010300               10  DMFS-MT-FOOD-NAME       PIC X(30).
010400               10  DMFS-MT-NAME-UPPER      PIC X(30).
010500               10  DMFS-MT-FOOD-TYPE       PIC X(01).
010600                   88  DMFS-MT-BASIC           VALUE 'B'.
010700                   88  DMFS-MT-COMPOSITE       VALUE 'C'.
010800               10  DMFS-MT-STORED-CALS      PIC S9(5)V99.
010900               10  DMFS-MT-RESOLVED-CALS    PIC S9(5)V99.
011000               10  DMFS-MT-RESOLVED-FLAG    PIC X(01) VALUE 'N'.
011100                   88  DMFS-MT-IS-RESOLVED      VALUE 'Y'.
011200               10  DMFS-MT-KEYWORD-COUNT    PIC 9(02).
011300               10  DMFS-MT-KEYWORD-TABLE.
011400                   15  DMFS-MT-KEYWORD  PIC X(12) OCCURS 5 TIMES.
011600*-----------------------------------------------------------
011700*    RESIDENT FOOD COMPONENT TABLE - COMPOSITE / INGREDIENT 
011800*-----------------------------------------------------------
011900       01  DMFS-COMP-TABLE-CTL.
012000           05  DMFS-COMP-COUNT         PIC S9(4) COMP VALUE ZERO.
012100           05  DMFS-COMP-MAX           PIC S9(4) COMP VALUE +4000.
012150           05  FILLER                  PIC X(01).
012200       01  DMFS-COMP-TABLE.
012300           05  DMFS-COMP-ENTRY OCCURS 4000 TIMES
012400                                   INDEXED BY DMFS-COMP-NX.
012500               10  DMFS-CT-PARENT-ID       PIC X(08).
012600               10  DMFS-CT-COMPONENT-ID    PIC X(08).
012700               10  DMFS-CT-SERVINGS        PIC 9(3)V99.
012800       01  FILLER REDEFINES DMFS-COMP-TABLE.
012900           05  DMFS-COMP-RAW-BYTES     PIC X(84000).
013000*-----------------------------------------------------------
013100*    WORK AREAS
013200*-----------------------------------------------------------
013300       01  DMFS-WORK-AREA.
013400           05  DMFS-SUB                PIC S9(4) COMP.
013500           05  DMFS-KSUB               PIC S9(4) COMP.
013600           05  DMFS-SUM-CALS           PIC S9(7)V99.
013700           05  DMFS-NAME-UPPER-WORK    PIC X(30).
013900           05  DMFS-CHAR-SUB           PIC S9(4) COMP.
014000           05  DMFS-MATCH-COUNT        PIC S9(4) COMP.
014050           05  FILLER                  PIC X(01).
014100       01  DMFS-XLATE-TABLE.
014150           05  FILLER  PIC X(26)
014180               VALUE 'abcdefghijklmnopqrstuvwxyz'.
014300       01  DMFS-XLATE-UPPER.
014350           05  FILLER  PIC X(26)
014380               VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
014500       01  FILLER                      PIC X(32)
014600           VALUE 'DMFOODSV WORKING STORAGE ENDS  '.
014700       LINKAGE SECTION.
014800       01  DMFS-PARM-AREA.
014900           05  DMFS-REQUEST-CODE       PIC X(01).
015000               88  DMFS-ADD-FOOD               VALUE '1'.
015100               88  DMFS-ADD-COMPONENT          VALUE '2'.
015200               88  DMFS-RESOLVE-ALL             VALUE '3'.
015300               88  DMFS-LOOKUP-BY-ID            VALUE '4'.
015400               88  DMFS-LOOKUP-BY-NAME          VALUE '5'.
015500               88  DMFS-KEYWORD-MATCH-ALL       VALUE '6'.
015600               88  DMFS-KEYWORD-MATCH-ANY       VALUE '7'.
015700               88  DMFS-GET-NEXT                VALUE '8'.
015800           05  DMFS-RETURN-CODE        PIC X(01).
015900               88  DMFS-OK                      VALUE '0'.
016000               88  DMFS-NOT-FOUND               VALUE '4'.
016100               88  DMFS-TABLE-FULL              VALUE '8'.
016200               88  DMFS-END-OF-TABLE            VALUE '9'.
016300           05  DMFS-KEY-FOOD-ID        PIC X(08).
016400           05  DMFS-KEY-FOOD-NAME      PIC X(30).
016500           05  DMFS-KEY-KEYWORD-CNT    PIC 9(02).
016600           05  DMFS-KEY-KEYWORD-TAB    PIC X(12) OCCURS 5 TIMES.
016700           05  DMFS-RETURN-CALORIES    PIC S9(5)V99.
016800           05  DMFS-ENUM-POSITION      PIC S9(4) COMP.
016850           05  FILLER                  PIC X(01).
016900       COPY DMFOODMR.
017000       COPY DMFDCOMP.
017100       EJECT
017200*===========================================================
017300       PROCEDURE DIVISION USING DMFS-PARM-AREA FOOD-MASTER-RECORD
017400                                 FOOD-COMPONENT-RECORD.
017500************************************************************
017600*                        MAINLINE LOGIC                     
017700************************************************************
017800       0-CONTROL-PROCESS.
017900           SET DMFS-OK TO TRUE.
018000           IF DMFS-ADD-FOOD
018100               PERFORM 10-ADD-FOOD THRU 1099-ADD-FOOD-EXIT
018200           ELSE IF DMFS-ADD-COMPONENT
018300               PERFORM 15-ADD-COMPONENT THRU 1599-ADD-COMPONENT-EX
018400           ELSE IF DMFS-RESOLVE-ALL
018500               PERFORM 40-RESOLVE-ALL-FOODS
018600                   THRU 4099-RESOLVE-ALL-FOODS-EXIT
018700           ELSE IF DMFS-LOOKUP-BY-ID
018800               PERFORM 50-LOOKUP-BY-ID THRU 5099-LOOKUP-BY-ID-EXIT
018900           ELSE IF DMFS-LOOKUP-BY-NAME
019000               PERFORM 55-LOOKUP-BY-NAME THRU 5599-LOOKUP-BY-NAME-
019100           ELSE IF DMFS-KEYWORD-MATCH-ALL
019200               PERFORM 60-KEYWORD-MATCH-ALL
019300                   THRU 6099-KEYWORD-MATCH-ALL-EXIT
019400           ELSE IF DMFS-KEYWORD-MATCH-ANY
019500               PERFORM 65-KEYWORD-MATCH-ANY
019600                   THRU 6599-KEYWORD-MATCH-ANY-EXIT
019700           ELSE IF DMFS-GET-NEXT
019800               PERFORM 70-GET-NEXT THRU 7099-GET-NEXT-EXIT
019900           END-IF END-IF END-IF END-IF END-IF END-IF END-IF END-IF
020000           GOBACK.
020100       EJECT
020200************************************************************
020300*   REQUEST 1 - ADD ONE FOOD MASTER RECORD TO THE RESIDENT T
020400************************************************************
020500       10-ADD-FOOD.
020600           IF DMFS-MASTER-COUNT NOT LESS THAN DMFS-MASTER-MAX
020700               SET DMFS-TABLE-FULL TO TRUE
020800               GO TO 1099-ADD-FOOD-EXIT
020900           END-IF.
021000           ADD 1 TO DMFS-MASTER-COUNT.
021100           SET DMFS-MASTER-NX TO DMFS-MASTER-COUNT.
021200           MOVE FM-FOOD-ID       TO DMFS-MT-FOOD-ID (DMFS-MASTER-N
021300           MOVE FM-FOOD-NAME     TO DMFS-MT-FOOD-NAME (DMFS-MASTER
021400           MOVE FM-FOOD-TYPE     TO DMFS-MT-FOOD-TYPE (DMFS-MASTER
021500           MOVE FM-CALS-PER-SERVING
021600               TO DMFS-MT-STORED-CALS (DMFS-MASTER-NX).
021700           MOVE FM-KEYWORD-COUNT TO
021800                                 DMFS-MT-KEYWORD-COUNT (DMFS-MASTE
021900           MOVE FM-KEYWORD-TABLE TO
022000                                 DMFS-MT-KEYWORD-TABLE (DMFS-MASTE
022100           MOVE 'N'    TO DMFS-MT-RESOLVED-FLAG (DMFS-MASTER-NX).
022200           MOVE ZERO   TO DMFS-MT-RESOLVED-CALS (DMFS-MASTER-NX).
022300           MOVE FM-FOOD-NAME     TO DMFS-NAME-UPPER-WORK.
022400           PERFORM 90-FOLD-TO-UPPER THRU 9099-FOLD-TO-UPPER-EXIT.
022500           MOVE DMFS-NAME-UPPER-WORK
022600                                 TO DMFS-MT-NAME-UPPER (DMFS-MASTE
022800       1099-ADD-FOOD-EXIT.
022900           EXIT.
023000       EJECT
023100************************************************************
023200*   REQUEST 2 - ADD ONE FOOD COMPONENT RECORD               
023300************************************************************
023400       15-ADD-COMPONENT.
023500           IF DMFS-COMP-COUNT NOT LESS THAN DMFS-COMP-MAX
023600               SET DMFS-TABLE-FULL TO TRUE
023700               GO TO 1599-ADD-COMPONENT-EXIT
023800           END-IF.
023900           ADD 1 TO DMFS-COMP-COUNT.
024000           SET DMFS-COMP-NX TO DMFS-COMP-COUNT.
024100           MOVE FC-PARENT-FOOD-ID    TO
024200                                 DMFS-CT-PARENT-ID (DMFS-COMP-NX).
024300           MOVE FC-COMPONENT-FOOD-ID TO
024400                                 DMFS-CT-COMPONENT-ID (DMFS-COMP-N
024500           MOVE FC-COMP-SERVINGS     TO
024600                                 DMFS-CT-SERVINGS (DMFS-COMP-NX).
024700       1599-ADD-COMPONENT-EXIT.
024800           EXIT.
024900       EJECT
025000************************************************************
025100*   REQUEST 3 - RESOLVE CALORIES-PER-SERVING FOR EVERY FOOD 
025200*   FILE ARRIVES IN DEPENDENCY ORDER SO A SINGLE FORWARD PAS
025300*   SEES EVERY COMPOSITE'S COMPONENTS ALREADY RESOLVED.     
025400************************************************************
025500       40-RESOLVE-ALL-FOODS.
025600           PERFORM 41-RESOLVE-ONE-FOOD THRU 4199-RESOLVE-ONE-FOOD-
025700               VARYING DMFS-MASTER-NX FROM 1 BY 1
025800               UNTIL DMFS-MASTER-NX > DMFS-MASTER-COUNT.
025900       4099-RESOLVE-ALL-FOODS-EXIT.
026000           EXIT.
026100       EJECT
026200       41-RESOLVE-ONE-FOOD.
026300           IF DMFS-MT-BASIC (DMFS-MASTER-NX)
026400               MOVE DMFS-MT-STORED-CALS (DMFS-MASTER-NX)
026500                   TO DMFS-MT-RESOLVED-CALS (DMFS-MASTER-NX)
026600           ELSE
026700               PERFORM 42-SUM-COMPONENTS
026800                   THRU 4299-SUM-COMPONENTS-EXIT
026900               MOVE DMFS-SUM-CALS
027000                   TO DMFS-MT-RESOLVED-CALS (DMFS-MASTER-NX)
027100           END-IF.
027200           SET DMFS-MT-IS-RESOLVED (DMFS-MASTER-NX) TO TRUE.
027300       4199-RESOLVE-ONE-FOOD-EXIT.
027400           EXIT.
027500       EJECT
027600       42-SUM-COMPONENTS.
027700           MOVE ZERO TO DMFS-SUM-CALS.
027800           PERFORM 43-ADD-ONE-COMPONENT
027900               THRU 4399-ADD-ONE-COMPONENT-EXIT
028000               VARYING DMFS-COMP-NX FROM 1 BY 1
028100               UNTIL DMFS-COMP-NX > DMFS-COMP-COUNT.
028200       4299-SUM-COMPONENTS-EXIT.
028300           EXIT.
028400       EJECT
028500       43-ADD-ONE-COMPONENT.
028600           IF DMFS-CT-PARENT-ID (DMFS-COMP-NX) NOT =
028700                   DMFS-MT-FOOD-ID (DMFS-MASTER-NX)
028800               GO TO 4399-ADD-ONE-COMPONENT-EXIT
028900           END-IF.
029000           SET DMFS-MASTER-SRCH TO 1.
029100           SEARCH DMFS-MASTER-ENTRY
029200               AT END
029300                   SET DMFS-NOT-FOUND TO TRUE
029400               WHEN DMFS-MT-FOOD-ID (DMFS-MASTER-SRCH) =
029500                       DMFS-CT-COMPONENT-ID (DMFS-COMP-NX)
029600                   COMPUTE DMFS-SUM-CALS ROUNDED = DMFS-SUM-CALS +
029700                       (DMFS-MT-RESOLVED-CALS (DMFS-MASTER-SRCH) *
029800                        DMFS-CT-SERVINGS (DMFS-COMP-NX))
029900           END-SEARCH.
030000       4399-ADD-ONE-COMPONENT-EXIT.
030100           EXIT.
030200       EJECT
030300************************************************************
030400*   REQUEST 4 - LOOKUP A FOOD BY ITS FOOD-ID                
030500************************************************************
030600       50-LOOKUP-BY-ID.
030700           SET DMFS-MASTER-SRCH TO 1.
030800           SET DMFS-NOT-FOUND TO TRUE.
030900           SEARCH DMFS-MASTER-ENTRY
031000               AT END
031100                   CONTINUE
031200               WHEN DMFS-MT-FOOD-ID (DMFS-MASTER-SRCH) =
031300                       DMFS-KEY-FOOD-ID
031400                   SET DMFS-OK TO TRUE
031500                   MOVE DMFS-MT-FOOD-NAME (DMFS-MASTER-SRCH)
031600                       TO FM-FOOD-NAME
031700                   MOVE DMFS-MT-RESOLVED-CALS (DMFS-MASTER-SRCH)
031800                       TO DMFS-RETURN-CALORIES
031900           END-SEARCH.
032000       5099-LOOKUP-BY-ID-EXIT.
032100           EXIT.
032200       EJECT
032300************************************************************
032400*   REQUEST 5 - LOOKUP A FOOD BY NAME, CASE INSENSITIVE     
032500*   RESERVED FOR THE INTERACTIVE MAINTENANCE JOBS -- NOT    
032600*   EXERCISED BY ANY PROGRAM IN THIS BATCH STREAM.          
032700************************************************************
032800       55-LOOKUP-BY-NAME.
032900           MOVE DMFS-KEY-FOOD-NAME TO DMFS-NAME-UPPER-WORK.
033000           PERFORM 90-FOLD-TO-UPPER THRU 9099-FOLD-TO-UPPER-EXIT.
033100           SET DMFS-MASTER-SRCH TO 1.
033200           SET DMFS-NOT-FOUND TO TRUE.
033300           SEARCH DMFS-MASTER-ENTRY
033400               AT END
033500                   CONTINUE
033600               WHEN DMFS-MT-NAME-UPPER (DMFS-MASTER-SRCH) =
033700                       DMFS-NAME-UPPER-WORK
033800                   SET DMFS-OK TO TRUE
033900                   MOVE DMFS-MT-FOOD-ID (DMFS-MASTER-SRCH)
034000                       TO DMFS-KEY-FOOD-ID
034100                   MOVE DMFS-MT-RESOLVED-CALS (DMFS-MASTER-SRCH)
034200                       TO DMFS-RETURN-CALORIES
034300           END-SEARCH.
034400       5599-LOOKUP-BY-NAME-EXIT.
034500           EXIT.
034600       EJECT
034700************************************************************
034800*   REQUEST 6 - FIND FOODS MATCHING ALL SUPPLIED KEYWORDS   
034900*   RESERVED FOR THE INTERACTIVE MAINTENANCE JOBS -- NOT    
035000*   EXERCISED BY ANY PROGRAM IN THIS BATCH STREAM.          
035100************************************************************
035200       60-KEYWORD-MATCH-ALL.
035300           SET DMFS-NOT-FOUND TO TRUE.
035400           SET DMFS-MASTER-NX TO 1.
035500           PERFORM 61-TEST-ONE-FOOD-ALL
035600               THRU 6199-TEST-ONE-FOOD-ALL-EXIT
035700               VARYING DMFS-MASTER-NX FROM 1 BY 1
035800               UNTIL DMFS-MASTER-NX > DMFS-MASTER-COUNT
035900                  OR DMFS-OK.
036000       6099-KEYWORD-MATCH-ALL-EXIT.
036100           EXIT.
036200       EJECT
036300       61-TEST-ONE-FOOD-ALL.
036400           MOVE ZERO TO DMFS-MATCH-COUNT.
036500           PERFORM 62-TEST-ONE-KEYWORD
036600               THRU 6299-TEST-ONE-KEYWORD-EXIT
036700               VARYING DMFS-KSUB FROM 1 BY 1
036800               UNTIL DMFS-KSUB > DMFS-KEY-KEYWORD-CNT.
036900           IF DMFS-MATCH-COUNT = DMFS-KEY-KEYWORD-CNT
037000               SET DMFS-OK TO TRUE
037100               MOVE DMFS-MT-FOOD-ID (DMFS-MASTER-NX)
037200                   TO DMFS-KEY-FOOD-ID
037300           END-IF.
037400       6199-TEST-ONE-FOOD-ALL-EXIT.
037500           EXIT.
037600       EJECT
037700       62-TEST-ONE-KEYWORD.
038200           PERFORM 63-TEST-KEYWORD-CHAR
038300               THRU 6399-TEST-KEYWORD-CHAR-EXIT
038400               VARYING DMFS-SUB FROM 1 BY 1
038500               UNTIL DMFS-SUB >
038600                       DMFS-MT-KEYWORD-COUNT (DMFS-MASTER-NX).
038700       6299-TEST-ONE-KEYWORD-EXIT.
038800           EXIT.
038900       EJECT
039000       63-TEST-KEYWORD-CHAR.
039100           IF DMFS-MT-KEYWORD (DMFS-MASTER-NX DMFS-SUB) =
039200                   DMFS-KEY-KEYWORD-TAB (DMFS-KSUB)
039300               ADD 1 TO DMFS-MATCH-COUNT
039400           END-IF.
039500       6399-TEST-KEYWORD-CHAR-EXIT.
039600           EXIT.
039700       EJECT
039800************************************************************
039900*   REQUEST 7 - FIND FOODS MATCHING ANY SUPPLIED KEYWORD    
040000*   RESERVED FOR THE INTERACTIVE MAINTENANCE JOBS -- NOT    
040100*   EXERCISED BY ANY PROGRAM IN THIS BATCH STREAM.          
040200************************************************************
040300       65-KEYWORD-MATCH-ANY.
040400           SET DMFS-NOT-FOUND TO TRUE.
040500           SET DMFS-MASTER-NX TO 1.
040600           PERFORM 66-TEST-ONE-FOOD-ANY
040700               THRU 6699-TEST-ONE-FOOD-ANY-EXIT
040800               VARYING DMFS-MASTER-NX FROM 1 BY 1
040900               UNTIL DMFS-MASTER-NX > DMFS-MASTER-COUNT
041000                  OR DMFS-OK.
041100       6599-KEYWORD-MATCH-ANY-EXIT.
041200           EXIT.
041300       EJECT
041400       66-TEST-ONE-FOOD-ANY.
041500           MOVE ZERO TO DMFS-MATCH-COUNT.
041600           PERFORM 62-TEST-ONE-KEYWORD
041700               THRU 6299-TEST-ONE-KEYWORD-EXIT
041800               VARYING DMFS-KSUB FROM 1 BY 1
041900               UNTIL DMFS-KSUB > DMFS-KEY-KEYWORD-CNT.
042000           IF DMFS-MATCH-COUNT > ZERO
042100               SET DMFS-OK TO TRUE
042200               MOVE DMFS-MT-FOOD-ID (DMFS-MASTER-NX)
042300                   TO DMFS-KEY-FOOD-ID
042400           END-IF.
042500       6699-TEST-ONE-FOOD-ANY-EXIT.
042600           EXIT.
042700       EJECT
042800************************************************************
042900*   REQUEST 8 - SEQUENTIAL ENUMERATION OF THE RESOLVED TABLE
043000*   CALLER SUPPLIES/RECEIVES ITS POSITION IN DMFS-ENUM-POSIT
043100*   (ZERO ON THE FIRST CALL); RETURNS DMFS-END-OF-TABLE WHEN
043200*   EXHAUSTED SO THE CALLER'S DRIVING LOOP CAN STOP.        
043300************************************************************
043400       70-GET-NEXT.
043500           ADD 1 TO DMFS-ENUM-POSITION.
043600           IF DMFS-ENUM-POSITION > DMFS-MASTER-COUNT
043700               SET DMFS-END-OF-TABLE TO TRUE
043800               GO TO 7099-GET-NEXT-EXIT
043900           END-IF.
044000           SET DMFS-MASTER-NX TO DMFS-ENUM-POSITION.
044100           MOVE DMFS-MT-FOOD-ID (DMFS-MASTER-NX)   TO FM-FOOD-ID.
044200           MOVE DMFS-MT-FOOD-NAME (DMFS-MASTER-NX) TO FM-FOOD-NAME
044300           MOVE DMFS-MT-FOOD-TYPE (DMFS-MASTER-NX) TO FM-FOOD-TYPE
044400           MOVE DMFS-MT-RESOLVED-CALS (DMFS-MASTER-NX)
044500               TO DMFS-RETURN-CALORIES.
044600       7099-GET-NEXT-EXIT.
044700           EXIT.
044800       EJECT
044900************************************************************
045000*   UTILITY - FOLD A 30-BYTE NAME WORK FIELD TO UPPER CASE  
045100*   (NO INTRINSIC FUNCTION -- CHARACTER-BY-CHARACTER TRANSLA
045200************************************************************
045300       90-FOLD-TO-UPPER.
045400           INSPECT DMFS-NAME-UPPER-WORK
045500               CONVERTING DMFS-XLATE-TABLE TO DMFS-XLATE-UPPER.
045600       9099-FOLD-TO-UPPER-EXIT.
045700           EXIT.
045800       EJECT
