000100*****************************************************************
000200*   DMUSRPRO  -  USER PROFILE RECORD                              
000300*   DIET MANAGER BATCH SYSTEM                                     
000400*-----------------------------------------------------------------
000500*   SINGLE-RECORD FILE.  DRIVES THE CALORIE-NEEDS ENGINE          
000600*   (DMCALENG) -- SEE THAT PROGRAM FOR THE HARRIS-BENEDICT AND    
000700*   MIFFLIN-ST JEOR FORMULAS AND THE ACTIVITY-FACTOR TABLE.       
000800*-----------------------------------------------------------------
000900*   88-01-16  BC   ORIGINAL CODING FOR DIET MGR CONVERSION        
001000*****************************************************************
001100       01  USER-PROFILE-RECORD.
001200           05  UP-PROFILE-NAME         PIC X(20).
001300           05  UP-SEX                  PIC X(01).
001400               88  UP-MALE                 VALUE 'M'.
001500           05  UP-AGE                  PIC 9(3).
001600           05  UP-HEIGHT-CM            PIC 9(3)V9.
001700           05  UP-WEIGHT-KG            PIC 9(3)V9.
001800           05  UP-ACTIVITY-LEVEL       PIC 9(2).
001900           05  UP-CALC-METHOD          PIC X(01).
002000               88  UP-MIFFLIN-ST-JEOR      VALUE 'M'.
002100               88  UP-HARRIS-BENEDICT      VALUE 'H'.
002200       01  FILLER REDEFINES USER-PROFILE-RECORD.
002300           05  UP-RAW-BYTES            PIC X(35).
