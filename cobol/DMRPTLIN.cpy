000100*****************************************************************
000200*   DMRPTLIN  -  DIET MANAGER PRINT LINE LAYOUTS                 *
000300*   DIET MANAGER BATCH SYSTEM                                    *
000400*-----------------------------------------------------------------
000500*   132-COLUMN REPORT IMAGE.  ONE BASE 01 PLUS A REDEFINES PER    
000600*   LINE TYPE -- HEADINGS, DETAIL LINES AND TOTAL LINES FOR ALL   
000700*   THREE SECTIONS OF THE DAILY/WEEKLY CALORIE REPORT (DMDIETRP). 
000800*   CALLER MOVES INTO WHICHEVER GROUP APPLIES, THEN WRITES        
000900*   PRINT-REC FROM WS-RPT-TITLE-LINE (THE BASE 01).               
001000*-----------------------------------------------------------------
001100*   88-01-16  BC   ORIGINAL CODING FOR DIET MGR CONVERSION        
001200*****************************************************************
001300       01  WS-RPT-TITLE-LINE.
001400           05  RT-FILLER1              PIC X(01) VALUE SPACE.
001500           05  RT-TITLE                PIC X(40)
001600               VALUE 'DIET MANAGER - DAILY / WEEKLY CALORIE R'.
001700           05  RT-FILLER2               PIC X(10) VALUE SPACE.
001800           05  RT-DATE-LABEL           PIC X(13)
001900               VALUE 'REPORT DATE:'.
002000           05  RT-REPORT-DATE          PIC X(10).
002100           05  FILLER                  PIC X(58) VALUE SPACE.
002200       01  WS-SECTION-BANNER REDEFINES WS-RPT-TITLE-LINE.
002300           05  SB-FILLER1              PIC X(01).
002400           05  SB-TITLE                PIC X(60).
002500           05  FILLER                  PIC X(71).
002600       01  WS-SEC1-HEADING REDEFINES WS-RPT-TITLE-LINE.
002700           05  H1-FILLER1              PIC X(01).
002800           05  H1-ENTRY-ID             PIC X(08).
002900           05  H1-FILLER2              PIC X(01).
003000           05  H1-TIME                 PIC X(05).
003100           05  H1-FILLER3              PIC X(01).
003200           05  H1-MEAL-TYPE            PIC X(10).
003300           05  H1-FILLER4              PIC X(01).
003400           05  H1-FOOD-NAME            PIC X(30).
003500           05  H1-FILLER5              PIC X(01).
003600           05  H1-SERVINGS             PIC X(06).
003700           05  H1-FILLER6              PIC X(01).
003800           05  H1-CALORIES             PIC X(10).
003900           05  FILLER                  PIC X(57).
004000       01  WS-SEC1-DETAIL REDEFINES WS-RPT-TITLE-LINE.
004100           05  D1-FILLER1              PIC X(01).
004200           05  D1-ENTRY-ID             PIC X(08).
004300           05  D1-FILLER2              PIC X(01).
004400           05  D1-TIME                 PIC X(05).
004500           05  D1-FILLER3              PIC X(01).
004600           05  D1-MEAL-TYPE            PIC X(10).
004700           05  D1-FILLER4              PIC X(01).
004800           05  D1-FOOD-NAME            PIC X(30).
004900           05  D1-FILLER5              PIC X(01).
005000           05  D1-SERVINGS             PIC ZZ9.99.
005100           05  D1-FILLER6              PIC X(01).
005200           05  D1-CALORIES             PIC ZZZ,ZZ9.99.
005300           05  FILLER                  PIC X(57).
005400       01  WS-SEC1-TOTAL-LINE REDEFINES WS-RPT-TITLE-LINE.
005500           05  T1-FILLER1              PIC X(01).
005600           05  T1-LABEL                PIC X(20).
005700           05  T1-FILLER2              PIC X(03).
005800           05  T1-VALUE                PIC ZZZ,ZZ9.99-.
005900           05  FILLER                  PIC X(97).
006000       01  WS-SEC2-DETAIL REDEFINES WS-RPT-TITLE-LINE.
006100           05  M2-FILLER1              PIC X(01).
006200           05  M2-MEAL-TYPE            PIC X(10).
006300           05  M2-FILLER2              PIC X(03).
006400           05  M2-CALORIES             PIC ZZZ,ZZ9.99.
006500           05  FILLER                  PIC X(108).
006600       01  WS-SEC3-HEADING REDEFINES WS-RPT-TITLE-LINE.
006700           05  H3-FILLER1              PIC X(01).
006800           05  H3-DATE                 PIC X(10).
006900           05  H3-FILLER2              PIC X(03).
007000           05  H3-CONSUMED             PIC X(10).
007100           05  H3-FILLER3              PIC X(03).
007200           05  H3-TARGET               PIC X(10).
007300           05  H3-FILLER4              PIC X(03).
007400           05  H3-DIFFERENCE           PIC X(11).
007500           05  FILLER                  PIC X(81).
007600       01  WS-SEC3-DETAIL REDEFINES WS-RPT-TITLE-LINE.
007700           05  W3-FILLER1              PIC X(01).
007800           05  W3-DATE                 PIC X(10).
007900           05  W3-FILLER2              PIC X(03).
008000           05  W3-CONSUMED             PIC ZZZ,ZZ9.99.
008100           05  W3-FILLER3              PIC X(03).
008200           05  W3-TARGET               PIC ZZZ,ZZ9.99.
008300           05  W3-FILLER4              PIC X(03).
008400           05  W3-DIFFERENCE           PIC ZZZ,ZZ9.99-.
008500           05  FILLER                  PIC X(81).
