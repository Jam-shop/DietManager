000100*===========================================================
000200       IDENTIFICATION DIVISION.
000300*===========================================================
000400       PROGRAM-ID.    DMFDACCT.
000500       AUTHOR.        R TANAKA.
000600       INSTALLATION.  DIET MANAGER SYSTEMS GROUP.
000700       DATE-WRITTEN.  02/03/1988.
000800       DATE-COMPILED.
000900       SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000************************************************************
001100*                                                           
001200*A    ABSTRACT..                                            
001300*  STEP 2 OF THE DIET MANAGER BATCH STREAM.  READS THE FOOD 
001400*  IN ENTRY-DATE ORDER, DROPS ENTRIES FOR FOODS NOT FOUND IN
001500*  THE RESOLVED FOOD EXTRACT, COMPUTES CALORIES CONSUMED PER
001600*  ENTRY, ACCUMULATES A RUNNING TOTAL PER DATE (CONTROL BREA
001700*  ON FL-ENTRY-DATE) AND WRITES ONE DAILY-SUMMARY-RECORD PER
001800*  DATE PRESENT ON THE LOG, COMPARING CONSUMED CALORIES TO T
001900*  USER'S DAILY TARGET FROM DMCALENG.                       
002000*                                                           
002100*J    JCL..                                                 
002200*                                                           
002300* //DMFDACCT EXEC PGM=DMFDACCT                              
002400* //SYSPDUMP DD SYSOUT=U,HOLD=YES                           
002500* //SYSOUT   DD SYSOUT=*                                    
002600* //FOODEXT  DD DISP=SHR,DSN=T54.T9511F.DMFDCALC.OUTPUT.DATA
002700* //FOODLOG  DD DISP=SHR,DSN=P54.DM.FOOD.LOG                
002800* //USRPROF  DD DISP=SHR,DSN=P54.DM.USER.PROFILE            
002900* //DAILYSUM DD DSN=T54.T9511F.DMFDACCT.OUTPUT.DATA,        
003000* //            DISP=(,CATLG,CATLG),                        
003100* //            UNIT=USER,                                  
003200* //            SPACE=(CYL,(5,3),RLSE),                     
003300* //            DCB=(RECFM=FB,LRECL=35,BLKSIZE=0)           
003400* //SYSIPT   DD DUMMY                                       
003500* //*                                                       
003600*                                                           
003700*P    ENTRY PARAMETERS..                                    
003800*     NONE.                                                 
003900*                                                           
004000*E    ERRORS DETECTED BY THIS ELEMENT..                     
004100*     I/O ERROR ON FILES.  FOOD LOG ASSUMED SORTED BY ENTRY-
004200*     ASCENDING -- AN OUT-OF-SEQUENCE DATE FORCES AN EARLY  
004300*     BREAK RATHER THAN COMBINING TOTALS FOR THE SAME DATE. 
004400*                                                           
004500*C    ELEMENTS INVOKED BY THIS ELEMENT..                    
004600*                                                           
004700*     DMFOODSV ---- FOOD CATALOG TABLE SERVICE              
004800*     DMCALENG ---- CALORIE-NEEDS ENGINE                    
004900*                                                           
005000*U    USER CONSTANTS AND TABLES REFERENCED..
005100*     NONE.
005200*
005300*-----------------------------------------------------------
005400*                     C H A N G E   L O G                   
005500*-----------------------------------------------------------
005600* DATE       BY   REQUEST    DESCRIPTION                    
005700*-----------------------------------------------------------
005800* 02/03/88   RT   DM-0009    ORIGINAL CODING.               
005900* 04/11/88   RT   DM-0015    ADDED DMCALENG CALL FOR THE DAI
006000*                            TARGET AND DIFFERENCE COLUMN.  
006100* 07/19/90   RT   DM-0039    UNKNOWN FOOD-ID ON A LOG ENTRY 
006200*                            SKIPPED AND COUNTED INSTEAD OF 
006300*                            ABENDING THE STEP.             
006400* 06/14/95   LMP  DM-0062    RECORD COUNTS DISPLAYED AT EOJ.
006500* 01/05/99   LMP  DM-0071    Y2K -- FL-ENTRY-DATE IS AND ALW
006600*                            WAS A FULL 4-DIGIT-YEAR PIC 9(8
006700*                            NO WINDOWING LOGIC PRESENT, NON
006800*                            REQUIRED.  REVIEWED AND SIGNED 
006900* 03/11/04   JKW  DM-0094    PROFILE READ MOVED TO INIT SO T
007000*                            TARGET IS COMPUTED ONCE, NOT ON
007100*                            PER CONTROL BREAK.
007110* 08/22/07   JKW  DM-0102    DS-DIFFERENCE-CALS SIGN WAS BACK
007120*                            (CONSUMED MINUS TARGET) -- FLIP
007130*                            TO TARGET MINUS CONSUMED PER THE
007140*                            LAYOUT'S OWN DEFINITION.  BAD SI
007150*                            WAS ALSO FLOWING INTO DMDIETRP'S
007160*                            WEEKLY SUMMARY DIFFERENCE COLUMN
007170* 09/14/07   JKW  DM-0106    REMOVED WS-MEAL-TABLE / WS-MEAL-
007180*                            ENTRY / WS-MEAL-SUB -- LEFT OVER
007190*                            FROM AN EARLIER DESIGN, NEVER
007192*                            REFERENCED IN THIS STEP.  DAILY-
007194*                            SUMMARY-RECORD HAS NO MEAL-LEVEL
007196*                            FIELD TO CARRY IT TO; MEAL-LEVEL
007198*                            DETAIL IS DMDIETRP'S OWN REREAD
007199*                            OF THE FOOD LOG, NOT THIS STEP'S.
007200************************************************************
007300       ENVIRONMENT DIVISION.
007400       CONFIGURATION SECTION.
007500       SPECIAL-NAMES.
007600           C01 IS TOP-OF-FORM
007700           UPSI-0 IS DMFA-DEBUG-SWITCH
007800               ON STATUS IS DMFA-DEBUG-ON
007900               OFF STATUS IS DMFA-DEBUG-OFF.
008000       INPUT-OUTPUT SECTION.
008100       FILE-CONTROL.
008200           SELECT FOOD-EXTRACT-FILE  ASSIGN TO FOODEXT
008300               FILE STATUS IS WS-FE-FILE-STATUS.
008400           SELECT FOOD-LOG-FILE      ASSIGN TO FOODLOG
008500               FILE STATUS IS WS-FL-FILE-STATUS.
008600           SELECT USER-PROFILE-FILE  ASSIGN TO USRPROF
008700               FILE STATUS IS WS-UP-FILE-STATUS.
008800           SELECT DAILY-SUMMARY-FILE ASSIGN TO DAILYSUM
008900               FILE STATUS IS WS-DS-FILE-STATUS.
009000       DATA DIVISION.
009100       FILE SECTION.
009200       FD  FOOD-EXTRACT-FILE
009300           RECORDING MODE IS F
009400           BLOCK CONTAINS 0 RECORDS.
009500       01  FOOD-EXTRACT-FILE-REC       PIC X(48).
009600       FD  FOOD-LOG-FILE
009700           RECORDING MODE IS F
009800           BLOCK CONTAINS 0 RECORDS.
009900       01  FOOD-LOG-FILE-REC           PIC X(43).
010000       FD  USER-PROFILE-FILE
010100           RECORDING MODE IS F
010200           BLOCK CONTAINS 0 RECORDS.
010300       01  USER-PROFILE-FILE-REC       PIC X(35).
010400       FD  DAILY-SUMMARY-FILE
010500           RECORDING MODE IS F
010600           BLOCK CONTAINS 0 RECORDS.
010700       01  DAILY-SUMMARY-FILE-REC      PIC X(35).
010800       EJECT
010900************************************************************
011000*    DATA AREAS                                             
011100************************************************************
011200       WORKING-STORAGE SECTION.
011300       01  FILLER                      PIC X(32)
011400           VALUE 'DMFDACCT WORKING STORAGE BEGINS'.
011500*-----------------------------------------------------------
011600*    READ ONLY CONSTANTS
011700*-----------------------------------------------------------
011800       01  READ-ONLY-WORK-AREA.
011900           05  BINARY1              COMP PIC S9(04) VALUE +1.
012000* SWITCHES AREA
012100           05  EXTRACT-EOF-IND      PIC X(01).
012200               88  EXTRACT-EOF          VALUE 'Y'.
012300           05  LOG-EOF-IND          PIC X(01).
012400               88  LOG-EOF              VALUE 'Y'.
012500           05  FIRST-ENTRY-IND      PIC X(01).
012600               88  FIRST-ENTRY          VALUE 'Y'.
012650           05  FILLER               PIC X(01).
012700       01  VARIABLE-WORK-AREA.
012800           05  WS-FE-FILE-STATUS    PIC X(02).
012900               88  FE-STATUS-OK         VALUE '00'.
013000               88  FE-STATUS-EOF        VALUE '10'.
013100           05  WS-FL-FILE-STATUS    PIC X(02).
013200               88  FL-STATUS-OK         VALUE '00'.
013300               88  FL-STATUS-EOF        VALUE '10'.
013400           05  WS-UP-FILE-STATUS    PIC X(02).
013500               88  UP-STATUS-OK         VALUE '00'.
013600           05  WS-DS-FILE-STATUS    PIC X(02).
013700               88  DS-STATUS-OK         VALUE '00'.
013800           05  WS-LOG-READ-CNT      PIC 9(9) COMP-3 VALUE ZERO.
013900           05  WS-LOG-SKIPPED-CNT   PIC 9(9) COMP-3 VALUE ZERO.
014000           05  WS-SUMMARY-CNT       PIC 9(9) COMP-3 VALUE ZERO.
014100           05  WS-BREAK-DATE        PIC 9(8) VALUE ZERO.
014200           05  WS-DATE-CONSUMED     PIC S9(7)V99 VALUE ZERO.
014300           05  WS-ENTRY-CALORIES    PIC S9(7)V99 VALUE ZERO.
014400           05  WS-DAILY-TARGET      PIC S9(7)V99 VALUE ZERO.
014550           05  FILLER               PIC X(01).
014600       EJECT
016000*-----------------------------------------------------------
016100*    DMFOODSV / DMCALENG INTERFACE AREAS
016200*-----------------------------------------------------------
016300       01  DMFA-PARM-AREA.
016400           05  DMFA-REQUEST-CODE    PIC X(01).
016500               88  DMFA-LOOKUP-BY-ID       VALUE '4'.
016600           05  DMFA-RETURN-CODE     PIC X(01).
016700               88  DMFA-OK                 VALUE '0'.
016800               88  DMFA-NOT-FOUND          VALUE '4'.
016900           05  DMFA-KEY-FOOD-ID     PIC X(08).
017000           05  DMFA-KEY-FOOD-NAME   PIC X(30).
017100           05  DMFA-KEY-KEYWORD-CNT PIC 9(02).
017200           05  DMFA-KEY-KEYWORD-TAB PIC X(12) OCCURS 5 TIMES.
017300           05  DMFA-RETURN-CALORIES PIC S9(5)V99.
017400           05  DMFA-ENUM-POSITION   PIC S9(4) COMP VALUE ZERO.
017450           05  FILLER               PIC X(01).
017500       COPY DMFOODMR.
017600       COPY DMFDCOMP.
017700       COPY DMFDLOG.
017800       COPY DMUSRPRO.
017900       COPY DMSUMOUT.
018000       01  FILLER                      PIC X(32)
018100           VALUE 'DMFDACCT WORKING STORAGE ENDS  '.
018200       LINKAGE SECTION.
018300       EJECT
018400*===========================================================
018500       PROCEDURE DIVISION.
018600************************************************************
018700*                        MAINLINE LOGIC                     
018800************************************************************
018900       1-CONTROL-PROCESS.
019000           PERFORM 1-INITIALIZATION
019100               THRU 199-INITIALIZATION-EXIT.
019200           PERFORM 11-OPEN-FILES
019300               THRU 1199-OPEN-FILES-EXIT.
019400           PERFORM 21-READ-NEXT-LOG-ENTRY
019500               THRU 2199-READ-NEXT-LOG-ENTRY-EXIT.
019600           PERFORM 2-MAIN-PROCESS
019700               THRU 2-MAIN-PROCESS-EXIT
019800               UNTIL LOG-EOF.
019900           IF NOT FIRST-ENTRY
020000               PERFORM 30-DATE-BREAK THRU 3099-DATE-BREAK-EXIT
020100           END-IF.
020200           PERFORM EOJ9-CLOSE-FILES
020300               THRU EOJ9999-EXIT.
020400           GOBACK.
020500       EJECT
020600************************************************************
020700*                         INITIALIZATION                    
020800************************************************************
020900       1-INITIALIZATION.
021000           MOVE SPACE TO EXTRACT-EOF-IND LOG-EOF-IND.
021100           SET FIRST-ENTRY TO TRUE.
021200           INITIALIZE WS-LOG-READ-CNT WS-LOG-SKIPPED-CNT
021300                      WS-SUMMARY-CNT WS-DATE-CONSUMED.
021400           MOVE ZERO TO WS-BREAK-DATE.
021500       199-INITIALIZATION-EXIT.
021600           EXIT.
021700       EJECT
021800************************************************************
021900*                         OPEN ALL FILES                    
022000************************************************************
022100       11-OPEN-FILES.
022200           OPEN INPUT FOOD-EXTRACT-FILE.
022300           IF NOT FE-STATUS-OK
022400               DISPLAY 'OPEN FOODEXT FAILED'
022500               GO TO EOJ99-ABEND
022600           END-IF.
022700           PERFORM 12-LOAD-FOOD-EXTRACT
022800               THRU 1299-LOAD-FOOD-EXTRACT-EXIT
022900               UNTIL EXTRACT-EOF.
023000           CLOSE FOOD-EXTRACT-FILE.
023100           OPEN INPUT FOOD-LOG-FILE.
023200           IF NOT FL-STATUS-OK
023300               DISPLAY 'OPEN FOODLOG FAILED'
023400               GO TO EOJ99-ABEND
023500           END-IF.
023600           OPEN INPUT USER-PROFILE-FILE.
023700           IF NOT UP-STATUS-OK
023800               DISPLAY 'OPEN USRPROF FAILED'
023900               GO TO EOJ99-ABEND
024000           END-IF.
024100           READ USER-PROFILE-FILE INTO USER-PROFILE-RECORD.
024200           IF NOT UP-STATUS-OK
024300               DISPLAY 'READ USRPROF FAILED'
024400               GO TO EOJ99-ABEND
024500           END-IF.
024600           CALL 'DMCALENG' USING USER-PROFILE-RECORD WS-DAILY-TARG
024700           OPEN OUTPUT DAILY-SUMMARY-FILE.
024800           IF NOT DS-STATUS-OK
024900               DISPLAY 'OPEN DAILYSUM FAILED'
025000               GO TO EOJ99-ABEND
025100           END-IF.
025200       1199-OPEN-FILES-EXIT.
025300           EXIT.
025400       EJECT
025500************************************************************
025600*   LOAD THE RESOLVED FOOD EXTRACT INTO DMFOODSV'S TABLE    
025700************************************************************
025800       12-LOAD-FOOD-EXTRACT.
025900           READ FOOD-EXTRACT-FILE INTO RESOLVED-FOOD-RECORD.
026000           IF FE-STATUS-EOF
026100               SET EXTRACT-EOF TO TRUE
026200               GO TO 1299-LOAD-FOOD-EXTRACT-EXIT
026300           END-IF.
026400           IF NOT FE-STATUS-OK
026500               DISPLAY 'READ FOODEXT FAILED'
026600               GO TO EOJ99-ABEND
026700           END-IF.
026800           MOVE RF-FOOD-ID       TO FM-FOOD-ID.
026900           MOVE RF-FOOD-NAME     TO FM-FOOD-NAME.
027000           MOVE RF-FOOD-TYPE     TO FM-FOOD-TYPE.
027100           MOVE RF-RESOLVED-CALS TO FM-CALS-PER-SERVING.
027200           MOVE ZERO TO FM-KEYWORD-COUNT.
027300           MOVE SPACE TO FM-KEYWORD-TABLE.
027400           SET DMFA-REQUEST-CODE TO '1'.
027500           CALL 'DMFOODSV' USING DMFA-PARM-AREA FOOD-MASTER-RECORD
027600                                  FOOD-COMPONENT-RECORD.
027700       1299-LOAD-FOOD-EXTRACT-EXIT.
027800           EXIT.
027900       EJECT
028000************************************************************
028100*                        MAIN PROCESS                       
028200************************************************************
028300       2-MAIN-PROCESS.
028400           PERFORM 22-PROCESS-LOG-ENTRY
028500               THRU 2299-PROCESS-LOG-ENTRY-EXIT.
028600           PERFORM 21-READ-NEXT-LOG-ENTRY
028700               THRU 2199-READ-NEXT-LOG-ENTRY-EXIT.
028800       2-MAIN-PROCESS-EXIT.
028900           EXIT.
029000       EJECT
029100************************************************************
029200*                    READ NEXT LOG ENTRY                    
029300************************************************************
029400       21-READ-NEXT-LOG-ENTRY.
029500           READ FOOD-LOG-FILE INTO FOOD-LOG-RECORD.
029600           IF FL-STATUS-EOF
029700               SET LOG-EOF TO TRUE
029800           ELSE
029900               IF NOT FL-STATUS-OK
030000                   DISPLAY 'READ FOODLOG FAILED'
030100                   GO TO EOJ99-ABEND
030200               END-IF
030300               ADD 1 TO WS-LOG-READ-CNT
030400           END-IF.
030500       2199-READ-NEXT-LOG-ENTRY-EXIT.
030600           EXIT.
030700       EJECT
030800************************************************************
030900*   PROCESS ONE LOG ENTRY - BREAK ON ENTRY-DATE, LOOKUP FOOD
031000*   DROP UNKNOWN FOODS, ACCUMULATE THE RUNNING DAILY TOTAL  
031100************************************************************
031200       22-PROCESS-LOG-ENTRY.
031300           IF FIRST-ENTRY
031400               SET FIRST-ENTRY TO FALSE
031500               MOVE FL-ENTRY-DATE TO WS-BREAK-DATE
031600           ELSE
031700               IF FL-ENTRY-DATE NOT = WS-BREAK-DATE
031800                   PERFORM 30-DATE-BREAK THRU 3099-DATE-BREAK-EXIT
031900                   MOVE FL-ENTRY-DATE TO WS-BREAK-DATE
032000               END-IF
032100           END-IF.
032200           MOVE FL-FOOD-ID TO DMFA-KEY-FOOD-ID.
032300           SET DMFA-LOOKUP-BY-ID TO TRUE.
032400           CALL 'DMFOODSV' USING DMFA-PARM-AREA FOOD-MASTER-RECORD
032500                                  FOOD-COMPONENT-RECORD.
032600           IF DMFA-NOT-FOUND
032700               ADD 1 TO WS-LOG-SKIPPED-CNT
032800               GO TO 2299-PROCESS-LOG-ENTRY-EXIT
032900           END-IF.
033000           PERFORM 23-COMPUTE-ENTRY-CALORIES
033100               THRU 2399-COMPUTE-ENTRY-CALORIES-EXIT.
033200           PERFORM 24-ACCUMULATE-TOTALS
033300               THRU 2499-ACCUMULATE-TOTALS-EXIT.
033400       2299-PROCESS-LOG-ENTRY-EXIT.
033500           EXIT.
033600       EJECT
033700************************************************************
033800*   COMPUTE CALORIES FOR ONE LOG ENTRY (SERVINGS X CALS/SERV
033900************************************************************
034000       23-COMPUTE-ENTRY-CALORIES.
034100           COMPUTE WS-ENTRY-CALORIES ROUNDED =
034200               DMFA-RETURN-CALORIES * FL-SERVINGS.
034300       2399-COMPUTE-ENTRY-CALORIES-EXIT.
034400           EXIT.
034500       EJECT
034600************************************************************
034700*   ADD THE ENTRY'S CALORIES TO THE RUNNING DAILY TOTAL     
034800************************************************************
034900       24-ACCUMULATE-TOTALS.
035000           ADD WS-ENTRY-CALORIES TO WS-DATE-CONSUMED.
035100       2499-ACCUMULATE-TOTALS-EXIT.
035200           EXIT.
035300       EJECT
035400************************************************************
035500*   CONTROL BREAK - WRITE THE DAILY SUMMARY FOR WS-BREAK-DAT
035600************************************************************
035700       30-DATE-BREAK.
035800           MOVE WS-BREAK-DATE   TO DS-SUMMARY-DATE.
035900           MOVE WS-DATE-CONSUMED TO DS-CONSUMED-CALS.
036000           MOVE WS-DAILY-TARGET  TO DS-TARGET-CALS.
036100           COMPUTE DS-DIFFERENCE-CALS ROUNDED =
036200               WS-DAILY-TARGET - WS-DATE-CONSUMED.
036300           WRITE DAILY-SUMMARY-FILE-REC FROM DAILY-SUMMARY-RECORD.
036400           IF NOT DS-STATUS-OK
036500               DISPLAY 'WRITE ERROR ON DAILYSUM'
036600               GO TO EOJ99-ABEND
036700           END-IF.
036800           ADD 1 TO WS-SUMMARY-CNT.
036900           MOVE ZERO TO WS-DATE-CONSUMED.
037000       3099-DATE-BREAK-EXIT.
037100           EXIT.
037200       EJECT
037300************************************************************
037400*                        CLOSE FILES                        
037500************************************************************
037600       EOJ9-CLOSE-FILES.
037700           CLOSE FOOD-LOG-FILE USER-PROFILE-FILE DAILY-SUMMARY-FIL
037800           DISPLAY 'LOG ENTRIES READ:      ' WS-LOG-READ-CNT.
037900           DISPLAY 'LOG ENTRIES SKIPPED:   ' WS-LOG-SKIPPED-CNT.
038000           DISPLAY 'DAILY SUMMARIES WRITTEN: ' WS-SUMMARY-CNT.
038100           GO TO EOJ9999-EXIT.
038200       EOJ99-ABEND.
038300           DISPLAY 'PROGRAM ABENDING DUE TO ERROR'.
038400       EOJ9999-EXIT.
038500           EXIT.
