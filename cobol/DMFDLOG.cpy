000100*****************************************************************
000200*   DMFDLOG  -  FOOD CONSUMPTION LOG ENTRY RECORD                *
000300*   DIET MANAGER BATCH SYSTEM                                    *
000400*-----------------------------------------------------------------
000500*   ONE RECORD PER LOGGED CONSUMPTION EVENT.  FILE ARRIVES        
000600*   SORTED ASCENDING BY FL-ENTRY-DATE.  AN ENTRY WHOSE            
000700*   FL-FOOD-ID DOES NOT MATCH A CATALOG FOOD IS DROPPED BY THE    
000800*   ACCOUNTING STEP (DMFDACCT) -- NOT AN ERROR CONDITION.         
000900*-----------------------------------------------------------------
001000*   88-01-16  BC   ORIGINAL CODING FOR DIET MGR CONVERSION        
001100*   88-02-20  BC   MEAL-TYPE WIDENED TO X(10) PER USER REQUEST    
001200*****************************************************************
001300       01  FOOD-LOG-RECORD.
001400           05  FL-ENTRY-ID             PIC X(08).
001500           05  FL-ENTRY-DATE           PIC 9(8).
001600           05  FL-ENTRY-TIME           PIC 9(4).
001700           05  FL-MEAL-TYPE            PIC X(10).
001800           05  FL-FOOD-ID              PIC X(08).
001900           05  FL-SERVINGS             PIC 9(3)V99.
002000       01  FILLER REDEFINES FOOD-LOG-RECORD.
002100           05  FL-RAW-BYTES            PIC X(43).
