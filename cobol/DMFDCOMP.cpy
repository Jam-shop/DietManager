000100*****************************************************************
000200*   DMFDCOMP  -  FOOD COMPONENT (RECIPE) RECORD                  *
000300*   DIET MANAGER BATCH SYSTEM                                    *
000400*-----------------------------------------------------------------
000500*   ONE RECORD PER CONSTITUENT OF A COMPOSITE FOOD.  THE PARENT   
000600*   FOOD (FC-PARENT-FOOD-ID) IS ALWAYS A FOOD-TYPE 'C' RECORD ON  
000700*   DMFOODMR; THE CONSTITUENT (FC-COMPONENT-FOOD-ID) MAY BE       
000800*   EITHER A BASIC OR A COMPOSITE FOOD, ALREADY DEFINED EARLIER   
000900*   IN THE MASTER FILE.  RECORDS FOR A GIVEN PARENT MAY APPEAR    
001000*   IN ANY ORDER -- DMFDCALC GROUPS THEM BY PARENT AFTER LOAD.    
001100*-----------------------------------------------------------------
001200*   88-01-16  BC   ORIGINAL CODING FOR DIET MGR CONVERSION        
001300*****************************************************************
001400       01  FOOD-COMPONENT-RECORD.
001500           05  FC-PARENT-FOOD-ID       PIC X(08).
001600           05  FC-COMPONENT-FOOD-ID    PIC X(08).
001700           05  FC-COMP-SERVINGS        PIC 9(3)V99.
001800       01  FILLER REDEFINES FOOD-COMPONENT-RECORD.
001900           05  FC-RAW-BYTES            PIC X(21).
